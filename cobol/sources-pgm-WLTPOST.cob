000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WLTPOST.
000500 AUTHOR.         R M HOLLOWAY.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   09 MAR 1998.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : NIGHTLY WALLET LEDGER POSTING RUN.  READS THE      *
001200*              WALLET-MASTER INTO AN IN-MEMORY TABLE, APPLIES     *
001300*              EACH RECORD ON TRANSACTION-FEED IN FEED ORDER      *
001400*              (DEPOSIT/WITHDRAWAL/TRANSFER), WRITES ONE OR TWO   *
001500*              HASH-CHAINED AUDIT-LOG-OUT RECORDS PER MOVEMENT,   *
001600*              REWRITES THE WALLET-MASTER WITH THE NEW BALANCES,  *
001700*              AND PRINTS THE POSTING RUN SUMMARY REPORT.  ANY    *
001800*              TRANSACTION THAT FAILS VALIDATION IS WRITTEN TO    *
001900*              ERROR-REPORT-OUT RATHER THAN POSTED.               *
002000*-----------------------------------------------------------------*
002100* HISTORY OF MODIFICATION:                                        *
002200*-----------------------------------------------------------------*
002300* WL001A  09/03/1998  RMH   INITIAL VERSION
002400*---------------------------------------------------------------*
002500* WL006D  21/05/1998  RMH   WITHDRAWAL OF THE EXACT FULL BALANCE
002600*                           WAS BEING REJECTED - COMPARISON
002700*                           CORRECTED TO BALANCE >= AMOUNT
002800*---------------------------------------------------------------*
002900* WL014C  22/11/1999  DKP   Y2K - RUN-DATE STAMP ON THE SUMMARY
003000*                           REPORT EXPANDED TO 4-DIGIT YEAR
003100*---------------------------------------------------------------*
003200* WL018K  30/01/2001  DKP   COMPLIANCE TAMPER-CHECK PROJECT -
003300*                           AUDIT-LOG-OUT RECORDS NOW HASH-
003400*                           CHAINED PER WALLET VIA WLTHASH
003500*---------------------------------------------------------------*
003600* WL020P  06/08/2001  DKP   TRANSFER SOURCE = DESTINATION WAS
003700*                           SLIPPING THROUGH AS TWO LEGITIMATE
003800*                           LEGS - NOW REJECTED BEFORE POSTING
003900*                           PER DTO-LAYER RULE FROM THE ONLINE
004000*                           WALLET SERVICE TEAM
004100*---------------------------------------------------------------*
004200* WL033Q  02/02/2007  TBQ   WALLET-MASTER RECORD PADDED TO 130
004300*                           BYTES - SEE WLWALT
004400*---------------------------------------------------------------*
004500* WL041T  19/10/2011  JSN   ADDED 88-LEVELS ON TXN-TYPE - SEE
004600*                           WLTRAN
004700*---------------------------------------------------------------*
004800 EJECT
004900**********************
005000 ENVIRONMENT DIVISION.
005100**********************
005200 CONFIGURATION SECTION.
005300 SOURCE-COMPUTER. IBM-AS400.
005400 OBJECT-COMPUTER. IBM-AS400.
005500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005600                    UPSI-0 IS UPSI-SWITCH-0
005700                      ON  STATUS IS U0-ON
005800                      OFF STATUS IS U0-OFF.
005900*                       UPSI-SWITCH-0 ON = SNAPSHOT/VERIFY
006000*                       DISABLED FOR THIS RUN (SET BY OPERATOR
006100*                       AT SUBMIT TIME) - READ BY WLTSNAP/WLTVRFY
006200 INPUT-OUTPUT SECTION.
006300 FILE-CONTROL.
006400     SELECT WALLET-MASTER-IN  ASSIGN TO DATABASE-WALLETMI
006500            ORGANIZATION IS SEQUENTIAL
006600            ACCESS MODE IS SEQUENTIAL
006700            FILE STATUS IS WK-C-FILE-STATUS.
006800
006900     SELECT WALLET-MASTER-OUT ASSIGN TO DATABASE-WALLETMO
007000            ORGANIZATION IS SEQUENTIAL
007100            ACCESS MODE IS SEQUENTIAL
007200            FILE STATUS IS WK-C-FILE-STATUS.
007300
007400     SELECT TRANSACTION-FEED  ASSIGN TO DATABASE-TRANSFEED
007500            ORGANIZATION IS SEQUENTIAL
007600            ACCESS MODE IS SEQUENTIAL
007700            FILE STATUS IS WK-C-FILE-STATUS.
007800
007900     SELECT AUDIT-LOG-OUT     ASSIGN TO DATABASE-AUDITLOG
008000            ORGANIZATION IS SEQUENTIAL
008100            ACCESS MODE IS SEQUENTIAL
008200            FILE STATUS IS WK-C-FILE-STATUS.
008300
008400     SELECT ERROR-REPORT-OUT  ASSIGN TO DATABASE-ERRRPT
008500            ORGANIZATION IS SEQUENTIAL
008600            ACCESS MODE IS SEQUENTIAL
008700            FILE STATUS IS WK-C-FILE-STATUS.
008800
008900     SELECT WLTPOST-RPT       ASSIGN TO PRINTER
009000            ORGANIZATION IS SEQUENTIAL
009100            FILE STATUS IS WK-C-FILE-STATUS.
009200***************
009300 DATA DIVISION.
009400***************
009500 FILE SECTION.
009600**************
009700 FD  WALLET-MASTER-IN
009800     LABEL RECORDS ARE OMITTED
009900     DATA RECORD IS WK-C-WALLET-IN-REC.
010000     COPY WLWALT REPLACING ==WLWALT-RECORD== BY ==WK-C-WALLET-IN-REC==.
010100
010200 FD  WALLET-MASTER-OUT
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-WALLET-OUT-REC.
010500     COPY WLWALT REPLACING ==WLWALT-RECORD== BY ==WK-C-WALLET-OUT-REC==.
010600
010700 FD  TRANSACTION-FEED
010800     LABEL RECORDS ARE OMITTED
010900     DATA RECORD IS WLTRAN-RECORD.
011000     COPY WLTRAN.
011100
011200 FD  AUDIT-LOG-OUT
011300     LABEL RECORDS ARE OMITTED
011400     DATA RECORD IS WLAUDT-RECORD.
011500     COPY WLAUDT.
011600
011700 FD  ERROR-REPORT-OUT
011800     LABEL RECORDS ARE OMITTED.
011900 01  WK-C-ERROR-LINE               PIC X(132).
012000
012100 FD  WLTPOST-RPT
012200     LABEL RECORDS ARE OMITTED.
012300 01  WK-C-RPT-LINE                 PIC X(132).
012400
012500*************************
012600 WORKING-STORAGE SECTION.
012700*************************
012800 01  FILLER                   PIC X(24) VALUE
012900     "** PROGRAM WLTPOST  **".
013000
013100     COPY WLCOMN.
013200
013300* ------------------ IN-MEMORY WALLET TABLE ---------------------*
013400 01  WK-N-WALLET-MAX          PIC S9(05) COMP VALUE +5000.
013500 01  WK-N-WALLET-COUNT        PIC S9(05) COMP VALUE ZERO.
013600 01  WK-T-WALLET-TABLE.
013700     05  WK-T-WALLET-ENTRY OCCURS 1 TO 5000 TIMES
013800             DEPENDING ON WK-N-WALLET-COUNT
013900             ASCENDING KEY IS WK-T-WALLET-ID
014000             INDEXED BY WLT-IX, WLT-IX2, WLT-CHK-IX.
014100         10  WK-T-WALLET-ID        PIC X(36).
014200         10  WK-T-USER-ID          PIC X(30).
014300         10  WK-T-BALANCE          PIC S9(09)V9(02) COMP-3.
014400         10  WK-T-CREATED-AT       PIC X(26).
014500         10  WK-T-UPDATED-AT       PIC X(26).
014600         10  WK-T-CHANGED-SW       PIC X(01) VALUE "N".
014700             88  WK-T-CHANGED               VALUE "Y".
014800         10  WK-T-LAST-HASH        PIC X(44) VALUE SPACES.
014900*                                LAST AUD-TRANSACTION-HASH
015000*                                WRITTEN FOR THIS WALLET IN THIS
015100*                                RUN - SPACES = NO CHAIN YET
015200
015300* ---------------- CURRENT TRANSACTION WORK AREA -----------------*
015400 01  WK-C-REJECT-SW           PIC X(01) VALUE "N".
015500     88  WK-C-TRANSACTION-REJECTED     VALUE "Y".
015600 01  WK-C-REJECT-REASON       PIC X(40).
015700 01  WK-C-EOF-WALLET-SW       PIC X(01) VALUE "N".
015800     88  WK-C-END-OF-WALLET-MASTER     VALUE "Y".
015900 01  WK-C-EOF-TRAN-SW         PIC X(01) VALUE "N".
016000     88  WK-C-END-OF-TRANSACTION-FEED  VALUE "Y".
016100
016200* -------------- CURRENT AUDIT LEG BEING WRITTEN ------------------*
016300 01  WK-C-CUR-WLT-IX          PIC S9(05) COMP.
016400 01  WK-C-CUR-TYPE            PIC X(12).
016500 01  WK-C-CUR-AMOUNT          PIC S9(09)V9(02) COMP-3.
016600 01  WK-C-CUR-RELATED         PIC X(36).
016700
016800* ----------------- CANONICAL STRING / HASH WORK -------------------*
016900 01  WS-C-AMOUNT-TEXT         PIC 9(09)V9(02).
017000     COPY WLHASH.
017100
017200* -------------------- CONTROL TOTALS -----------------------------*
017300 01  WK-N-TOTAL-READ          PIC S9(09) COMP-3 VALUE ZERO.
017400 01  WK-N-TOTAL-POSTED        PIC S9(09) COMP-3 VALUE ZERO.
017500 01  WK-N-TOTAL-REJECTED      PIC S9(09) COMP-3 VALUE ZERO.
017600 01  WK-N-DEPOSIT-COUNT       PIC S9(09) COMP-3 VALUE ZERO.
017700 01  WK-N-DEPOSIT-AMT         PIC S9(09)V9(02) COMP-3 VALUE ZERO.
017800 01  WK-N-WITHDRAWAL-COUNT    PIC S9(09) COMP-3 VALUE ZERO.
017900 01  WK-N-WITHDRAWAL-AMT      PIC S9(09)V9(02) COMP-3 VALUE ZERO.
018000 01  WK-N-TRANOUT-COUNT       PIC S9(09) COMP-3 VALUE ZERO.
018100 01  WK-N-TRANOUT-AMT         PIC S9(09)V9(02) COMP-3 VALUE ZERO.
018200 01  WK-N-TRANIN-COUNT        PIC S9(09) COMP-3 VALUE ZERO.
018300 01  WK-N-TRANIN-AMT          PIC S9(09)V9(02) COMP-3 VALUE ZERO.
018400
018500* ------------------------ PRINT LINES ------------------------------*
018600 01  WS-DATE-YMD              PIC X(08).
018700 01  WS-DATE-YMD-R REDEFINES WS-DATE-YMD.
018800     05  WS-DATE-YY           PIC 9(02).
018900     05  WS-DATE-MM           PIC 9(02).
019000     05  WS-DATE-DD           PIC 9(02).
019100     05  FILLER               PIC X(02).
019200
019300 01  WK-C-HDG1.
019400     05  FILLER               PIC X(30) VALUE
019500         "WALLET LEDGER POSTING RUN".
019600     05  FILLER               PIC X(10) VALUE "RUN DATE: ".
019700     05  WK-C-HDG1-DATE       PIC X(08).
019800     05  FILLER               PIC X(84) VALUE SPACES.
019900
020000 01  WK-C-HDG2.
020100     05  FILLER               PIC X(12) VALUE "TXN-TYPE".
020200     05  FILLER               PIC X(04) VALUE SPACES.
020300     05  FILLER               PIC X(09) VALUE "COUNT".
020400     05  FILLER               PIC X(04) VALUE SPACES.
020500     05  FILLER               PIC X(15) VALUE "TOTAL-AMOUNT".
020600     05  FILLER               PIC X(88) VALUE SPACES.
020700
020800 01  WK-C-DTL-LINE.
020900     05  WK-C-DTL-TYPE        PIC X(12).
021000     05  FILLER               PIC X(04) VALUE SPACES.
021100     05  WK-C-DTL-COUNT       PIC ZZZZZZZZ9.
021200     05  FILLER               PIC X(04) VALUE SPACES.
021300     05  WK-C-DTL-AMOUNT      PIC -(9)9.99.
021400     05  FILLER               PIC X(85) VALUE SPACES.
021500
021600 01  WK-C-REJ-LINE.
021700     05  FILLER               PIC X(20) VALUE
021800         "REJECTED-COUNT: ".
021900     05  WK-C-REJ-COUNT       PIC ZZZZZZZZ9.
022000     05  FILLER               PIC X(103) VALUE SPACES.
022100
022200 01  WK-C-TOT-LINE.
022300     05  FILLER               PIC X(23) VALUE
022400         "TOTAL-RECORDS-READ: ".
022500     05  WK-C-TOT-READ        PIC ZZZZZZZZ9.
022600     05  FILLER               PIC X(04) VALUE SPACES.
022700     05  FILLER               PIC X(15) VALUE
022800         "TOTAL-POSTED: ".
022900     05  WK-C-TOT-POSTED      PIC ZZZZZZZZ9.
023000     05  FILLER               PIC X(04) VALUE SPACES.
023100     05  FILLER               PIC X(16) VALUE
023200         "TOTAL-REJECTED: ".
023300     05  WK-C-TOT-REJECTED    PIC ZZZZZZZZ9.
023400     05  FILLER               PIC X(43) VALUE SPACES.
023500
023600****************
023700 PROCEDURE DIVISION.
023800****************
023900 MAIN-MODULE.
024000     PERFORM A000-START-PROGRAM-ROUTINE
024100        THRU A099-START-PROGRAM-ROUTINE-EX.
024200     PERFORM B000-LOAD-WALLET-MASTER
024300        THRU B999-LOAD-WALLET-MASTER-EX.
024400     PERFORM C000-PROCESS-TRANSACTION-FEED
024500        THRU C999-PROCESS-TRANSACTION-FEED-EX.
024600     PERFORM D000-REWRITE-WALLET-MASTER
024700        THRU D999-REWRITE-WALLET-MASTER-EX.
024800     PERFORM E000-PRINT-RUN-SUMMARY
024900        THRU E999-PRINT-RUN-SUMMARY-EX.
025000     PERFORM Z000-END-PROGRAM-ROUTINE
025100        THRU Z999-END-PROGRAM-ROUTINE-EX.
025200     GOBACK.
025300
025400*-----------------------------------------------------------------*
025500 A000-START-PROGRAM-ROUTINE.
025600*-----------------------------------------------------------------*
025700     ACCEPT WS-DATE-YMD FROM DATE.
025800     MOVE WS-DATE-YMD TO WK-C-HDG1-DATE.
025900
026000     OPEN INPUT  WALLET-MASTER-IN.
026100     IF NOT WK-C-SUCCESSFUL
026200        DISPLAY "WLTPOST - OPEN FILE ERROR - WALLET-MASTER-IN"
026300        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
026400        GO TO Y900-ABNORMAL-TERMINATION
026500     END-IF.
026600
026700     OPEN INPUT  TRANSACTION-FEED.
026800     IF NOT WK-C-SUCCESSFUL
026900        DISPLAY "WLTPOST - OPEN FILE ERROR - TRANSACTION-FEED"
027000        DISPLAY "FILE STATUS IS " WK-C-FILE-STATUS
027100        GO TO Y900-ABNORMAL-TERMINATION
027200     END-IF.
027300
027400     OPEN OUTPUT AUDIT-LOG-OUT.
027500     OPEN OUTPUT ERROR-REPORT-OUT.
027600     OPEN OUTPUT WLTPOST-RPT.
027700
027800 A099-START-PROGRAM-ROUTINE-EX.
027900     EXIT.
028000
028100*-----------------------------------------------------------------*
028200 B000-LOAD-WALLET-MASTER.
028300*-----------------------------------------------------------------*
028400*    LOAD THE WALLET MASTER (ASSUMED PRESENTED IN ASCENDING
028500*    WALLET-ID ORDER) INTO THE IN-MEMORY OCCURS TABLE
028600*-----------------------------------------------------------------*
028700     PERFORM B010-READ-WALLET-MASTER-IN
028800        THRU B019-READ-WALLET-MASTER-IN-EX.
028900     PERFORM B020-STORE-WALLET-ENTRY
029000        THRU B029-STORE-WALLET-ENTRY-EX
029100        UNTIL WK-C-END-OF-WALLET-MASTER.
029200
029300 B999-LOAD-WALLET-MASTER-EX.
029400     EXIT.
029500
029600*-----------------------------------------------------------------*
029700 B010-READ-WALLET-MASTER-IN.
029800*-----------------------------------------------------------------*
029900     READ WALLET-MASTER-IN
030000        AT END SET WK-C-END-OF-WALLET-MASTER TO TRUE.
030100
030200 B019-READ-WALLET-MASTER-IN-EX.
030300     EXIT.
030400
030500*-----------------------------------------------------------------*
030600 B020-STORE-WALLET-ENTRY.
030700*-----------------------------------------------------------------*
030800     ADD 1 TO WK-N-WALLET-COUNT.
030900     MOVE WLT-WALLET-ID OF WK-C-WALLET-IN-REC
031000        TO WK-T-WALLET-ID(WK-N-WALLET-COUNT).
031100     MOVE WLT-USER-ID   OF WK-C-WALLET-IN-REC
031200        TO WK-T-USER-ID(WK-N-WALLET-COUNT).
031300     MOVE WLT-BALANCE   OF WK-C-WALLET-IN-REC
031400        TO WK-T-BALANCE(WK-N-WALLET-COUNT).
031500     MOVE WLT-CREATED-AT OF WK-C-WALLET-IN-REC
031600        TO WK-T-CREATED-AT(WK-N-WALLET-COUNT).
031700     MOVE WLT-UPDATED-AT OF WK-C-WALLET-IN-REC
031800        TO WK-T-UPDATED-AT(WK-N-WALLET-COUNT).
031900
032000     PERFORM B030-CHECK-DUPLICATE-USER
032100        THRU B039-CHECK-DUPLICATE-USER-EX.
032200
032300     PERFORM B010-READ-WALLET-MASTER-IN
032400        THRU B019-READ-WALLET-MASTER-IN-EX.
032500
032600 B029-STORE-WALLET-ENTRY-EX.
032700     EXIT.
032800
032900*-----------------------------------------------------------------*
033000 B030-CHECK-DUPLICATE-USER.
033100*-----------------------------------------------------------------*
033200*    ONE WALLET PER USER - THE MASTER LOAD IS THE ONLY PLACE THIS
033300*    IS ENFORCED (THE DAILY FEED HAS NO CREATE RECORDS).  A
033400*    SIMPLE PAIRWISE SCAN IS ACCEPTABLE AT THIS SHOP'S WALLET
033500*    VOLUMES - A PRE-SORT BY USER-ID WOULD BE NEEDED AT SCALE.
033600*-----------------------------------------------------------------*
033700     PERFORM B031-CHECK-ONE-USER
033800        THRU B038-CHECK-ONE-USER-EX
033900           VARYING WLT-CHK-IX FROM 1 BY 1
034000           UNTIL WLT-CHK-IX >= WK-N-WALLET-COUNT.
034100
034200 B039-CHECK-DUPLICATE-USER-EX.
034300     EXIT.
034400
034500*-----------------------------------------------------------------*
034600 B031-CHECK-ONE-USER.
034700*-----------------------------------------------------------------*
034800     IF WK-T-USER-ID(WLT-CHK-IX) =
034900           WK-T-USER-ID(WK-N-WALLET-COUNT)
035000        DISPLAY "WLTPOST - DUPLICATE USER-ID ON MASTER LOAD "
035100           WK-T-USER-ID(WK-N-WALLET-COUNT)
035200        GO TO Y900-ABNORMAL-TERMINATION
035300     END-IF.
035400
035500 B038-CHECK-ONE-USER-EX.
035600     EXIT.
035700
035800*-----------------------------------------------------------------*
035900 C000-PROCESS-TRANSACTION-FEED.
036000*-----------------------------------------------------------------*
036100     PERFORM C010-READ-TRANSACTION
036200        THRU C019-READ-TRANSACTION-EX.
036300     PERFORM C020-APPLY-TRANSACTION
036400        THRU C029-APPLY-TRANSACTION-EX
036500        UNTIL WK-C-END-OF-TRANSACTION-FEED.
036600
036700 C999-PROCESS-TRANSACTION-FEED-EX.
036800     EXIT.
036900
037000*-----------------------------------------------------------------*
037100 C010-READ-TRANSACTION.
037200*-----------------------------------------------------------------*
037300     READ TRANSACTION-FEED
037400        AT END SET WK-C-END-OF-TRANSACTION-FEED TO TRUE.
037500
037600 C019-READ-TRANSACTION-EX.
037700     EXIT.
037800
037900*-----------------------------------------------------------------*
038000 C020-APPLY-TRANSACTION.
038100*-----------------------------------------------------------------*
038200     ADD 1 TO WK-N-TOTAL-READ.
038300     MOVE "N" TO WK-C-REJECT-SW.
038400     MOVE SPACES TO WK-C-REJECT-REASON.
038500
038600     PERFORM C030-LOOKUP-SOURCE-WALLET
038700        THRU C039-LOOKUP-SOURCE-WALLET-EX.
038800
038900     IF NOT WK-C-TRANSACTION-REJECTED
039000        EVALUATE TRUE
039100           WHEN TXN-IS-DEPOSIT
039200              PERFORM C100-POST-DEPOSIT
039300                 THRU C199-POST-DEPOSIT-EX
039400           WHEN TXN-IS-WITHDRAWAL
039500              PERFORM C200-POST-WITHDRAWAL
039600                 THRU C299-POST-WITHDRAWAL-EX
039700           WHEN TXN-IS-TRANSFER-OUT
039800              PERFORM C300-POST-TRANSFER
039900                 THRU C399-POST-TRANSFER-EX
040000           WHEN OTHER
040100              MOVE "UNSUPPORTED TXN-TYPE ON FEED" TO
040200                 WK-C-REJECT-REASON
040300              SET WK-C-TRANSACTION-REJECTED TO TRUE
040400        END-EVALUATE
040500     END-IF.
040600
040700     IF WK-C-TRANSACTION-REJECTED
040800        PERFORM C900-WRITE-ERROR-LINE
040900           THRU C909-WRITE-ERROR-LINE-EX
041000     END-IF.
041100
041200     PERFORM C010-READ-TRANSACTION
041300        THRU C019-READ-TRANSACTION-EX.
041400
041500 C029-APPLY-TRANSACTION-EX.
041600     EXIT.
041700
041800*-----------------------------------------------------------------*
041900 C030-LOOKUP-SOURCE-WALLET.
042000*-----------------------------------------------------------------*
042100     SET WLT-IX TO 1.
042200     SEARCH ALL WK-T-WALLET-ENTRY
042300        AT END
042400           MOVE "WALLET NOT FOUND" TO WK-C-REJECT-REASON
042500           SET WK-C-TRANSACTION-REJECTED TO TRUE
042600        WHEN WK-T-WALLET-ID(WLT-IX) = TXN-WALLET-ID
042700           MOVE WLT-IX TO WK-C-CUR-WLT-IX
042800     END-SEARCH.
042900
043000 C039-LOOKUP-SOURCE-WALLET-EX.
043100     EXIT.
043200
043300*-----------------------------------------------------------------*
043400 C100-POST-DEPOSIT.
043500*-----------------------------------------------------------------*
043600     IF TXN-AMOUNT NOT > ZERO
043700        MOVE "AMOUNT MUST BE POSITIVE" TO WK-C-REJECT-REASON
043800        SET WK-C-TRANSACTION-REJECTED TO TRUE
043900        GO TO C199-POST-DEPOSIT-EX
044000     END-IF.
044100
044200     ADD TXN-AMOUNT TO WK-T-BALANCE(WK-C-CUR-WLT-IX).
044300     MOVE TXN-TIMESTAMP TO WK-T-UPDATED-AT(WK-C-CUR-WLT-IX).
044400     SET WK-T-CHANGED(WK-C-CUR-WLT-IX) TO TRUE.
044500
044600     MOVE "DEPOSIT     "  TO WK-C-CUR-TYPE.
044700     MOVE TXN-AMOUNT      TO WK-C-CUR-AMOUNT.
044800     MOVE SPACES          TO WK-C-CUR-RELATED.
044900     PERFORM F000-WRITE-AUDIT-RECORD
045000        THRU F099-WRITE-AUDIT-RECORD-EX.
045100
045200     ADD 1        TO WK-N-DEPOSIT-COUNT.
045300     ADD TXN-AMOUNT TO WK-N-DEPOSIT-AMT.
045400     ADD 1        TO WK-N-TOTAL-POSTED.
045500
045600 C199-POST-DEPOSIT-EX.
045700     EXIT.
045800
045900*-----------------------------------------------------------------*
046000 C200-POST-WITHDRAWAL.
046100*-----------------------------------------------------------------*
046200     IF TXN-AMOUNT NOT > ZERO
046300        MOVE "AMOUNT MUST BE POSITIVE" TO WK-C-REJECT-REASON
046400        SET WK-C-TRANSACTION-REJECTED TO TRUE
046500        GO TO C299-POST-WITHDRAWAL-EX
046600     END-IF.
046700
046800     IF WK-T-BALANCE(WK-C-CUR-WLT-IX) < TXN-AMOUNT           WL006D
046900        MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
047000        SET WK-C-TRANSACTION-REJECTED TO TRUE
047100        GO TO C299-POST-WITHDRAWAL-EX
047200     END-IF.
047300
047400     SUBTRACT TXN-AMOUNT FROM WK-T-BALANCE(WK-C-CUR-WLT-IX).
047500     MOVE TXN-TIMESTAMP TO WK-T-UPDATED-AT(WK-C-CUR-WLT-IX).
047600     SET WK-T-CHANGED(WK-C-CUR-WLT-IX) TO TRUE.
047700
047800     MOVE "WITHDRAWAL  "  TO WK-C-CUR-TYPE.
047900     MOVE TXN-AMOUNT      TO WK-C-CUR-AMOUNT.
048000     MOVE SPACES          TO WK-C-CUR-RELATED.
048100     PERFORM F000-WRITE-AUDIT-RECORD
048200        THRU F099-WRITE-AUDIT-RECORD-EX.
048300
048400     ADD 1        TO WK-N-WITHDRAWAL-COUNT.
048500     ADD TXN-AMOUNT TO WK-N-WITHDRAWAL-AMT.
048600     ADD 1        TO WK-N-TOTAL-POSTED.
048700
048800 C299-POST-WITHDRAWAL-EX.
048900     EXIT.
049000
049100*-----------------------------------------------------------------*
049200 C300-POST-TRANSFER.
049300*-----------------------------------------------------------------*
049400     IF TXN-WALLET-ID = TXN-RELATED-WALLET-ID              WL020P
049500        MOVE "SOURCE AND DESTINATION MUST DIFFER" TO
049600           WK-C-REJECT-REASON
049700        SET WK-C-TRANSACTION-REJECTED TO TRUE
049800        GO TO C399-POST-TRANSFER-EX
049900     END-IF.
050000
050100     SET WLT-IX2 TO 1.
050200     SEARCH ALL WK-T-WALLET-ENTRY
050300        AT END
050400           MOVE "WALLET NOT FOUND" TO WK-C-REJECT-REASON
050500           SET WK-C-TRANSACTION-REJECTED TO TRUE
050600           GO TO C399-POST-TRANSFER-EX
050700        WHEN WK-T-WALLET-ID(WLT-IX2) = TXN-RELATED-WALLET-ID
050800           CONTINUE
050900     END-SEARCH.
051000
051100     IF TXN-AMOUNT NOT > ZERO
051200        MOVE "AMOUNT MUST BE POSITIVE" TO WK-C-REJECT-REASON
051300        SET WK-C-TRANSACTION-REJECTED TO TRUE
051400        GO TO C399-POST-TRANSFER-EX
051500     END-IF.
051600
051700     IF WK-T-BALANCE(WK-C-CUR-WLT-IX) < TXN-AMOUNT
051800        MOVE "INSUFFICIENT FUNDS" TO WK-C-REJECT-REASON
051900        SET WK-C-TRANSACTION-REJECTED TO TRUE
052000        GO TO C399-POST-TRANSFER-EX
052100     END-IF.
052200
052300*    WITHDRAWAL LEG - SOURCE WALLET
052400     SUBTRACT TXN-AMOUNT FROM WK-T-BALANCE(WK-C-CUR-WLT-IX).
052500     MOVE TXN-TIMESTAMP TO WK-T-UPDATED-AT(WK-C-CUR-WLT-IX).
052600     SET WK-T-CHANGED(WK-C-CUR-WLT-IX) TO TRUE.
052700
052800     MOVE "TRANSFER_OUT" TO WK-C-CUR-TYPE.
052900     MOVE TXN-AMOUNT     TO WK-C-CUR-AMOUNT.
053000     MOVE TXN-RELATED-WALLET-ID TO WK-C-CUR-RELATED.
053100     PERFORM F000-WRITE-AUDIT-RECORD
053200        THRU F099-WRITE-AUDIT-RECORD-EX.
053300
053400     ADD 1        TO WK-N-TRANOUT-COUNT.
053500     ADD TXN-AMOUNT TO WK-N-TRANOUT-AMT.
053600
053700*    DEPOSIT LEG - DESTINATION WALLET
053800     ADD TXN-AMOUNT TO WK-T-BALANCE(WLT-IX2).
053900     MOVE TXN-TIMESTAMP TO WK-T-UPDATED-AT(WLT-IX2).
054000     SET WK-T-CHANGED(WLT-IX2) TO TRUE.
054100
054200     MOVE WLT-IX2        TO WK-C-CUR-WLT-IX.
054300     MOVE "TRANSFER_IN "  TO WK-C-CUR-TYPE.
054400     MOVE TXN-AMOUNT      TO WK-C-CUR-AMOUNT.
054500     MOVE TXN-WALLET-ID   TO WK-C-CUR-RELATED.
054600     PERFORM F000-WRITE-AUDIT-RECORD
054700        THRU F099-WRITE-AUDIT-RECORD-EX.
054800
054900     ADD 1        TO WK-N-TRANIN-COUNT.
055000     ADD TXN-AMOUNT TO WK-N-TRANIN-AMT.
055100     ADD 1        TO WK-N-TOTAL-POSTED.
055200
055300 C399-POST-TRANSFER-EX.
055400     EXIT.
055500
055600*-----------------------------------------------------------------*
055700 C900-WRITE-ERROR-LINE.
055800*-----------------------------------------------------------------*
055900     ADD 1 TO WK-N-TOTAL-REJECTED.
056000     MOVE SPACES     TO WK-C-ERROR-LINE.
056100     STRING TXN-ID DELIMITED BY SIZE
056200            " "     DELIMITED BY SIZE
056300            TXN-WALLET-ID DELIMITED BY SIZE
056400            " "     DELIMITED BY SIZE
056500            WK-C-REJECT-REASON DELIMITED BY SIZE
056600            INTO WK-C-ERROR-LINE.
056700     WRITE WK-C-ERROR-LINE.
056800
056900 C909-WRITE-ERROR-LINE-EX.
057000     EXIT.
057100
057200*-----------------------------------------------------------------*
057300 D000-REWRITE-WALLET-MASTER.
057400*-----------------------------------------------------------------*
057500     OPEN OUTPUT WALLET-MASTER-OUT.
057600     IF NOT WK-C-SUCCESSFUL
057700        DISPLAY "WLTPOST - OPEN FILE ERROR - WALLET-MASTER-OUT"
057800        GO TO Y900-ABNORMAL-TERMINATION
057900     END-IF.
058000
058100     PERFORM D010-WRITE-ONE-WALLET
058200        THRU D019-WRITE-ONE-WALLET-EX
058300        VARYING WLT-IX FROM 1 BY 1
058400           UNTIL WLT-IX > WK-N-WALLET-COUNT.
058500
058600     CLOSE WALLET-MASTER-OUT.
058700
058800 D999-REWRITE-WALLET-MASTER-EX.
058900     EXIT.
059000
059100*-----------------------------------------------------------------*
059200 D010-WRITE-ONE-WALLET.
059300*-----------------------------------------------------------------*
059400     MOVE SPACES TO WK-C-WALLET-OUT-REC.
059500     MOVE WK-T-WALLET-ID(WLT-IX)   TO
059600        WLT-WALLET-ID OF WK-C-WALLET-OUT-REC.
059700     MOVE WK-T-USER-ID(WLT-IX)     TO
059800        WLT-USER-ID OF WK-C-WALLET-OUT-REC.
059900     MOVE WK-T-BALANCE(WLT-IX)     TO
060000        WLT-BALANCE OF WK-C-WALLET-OUT-REC.
060100     MOVE WK-T-CREATED-AT(WLT-IX)  TO
060200        WLT-CREATED-AT OF WK-C-WALLET-OUT-REC.
060300     MOVE WK-T-UPDATED-AT(WLT-IX)  TO
060400        WLT-UPDATED-AT OF WK-C-WALLET-OUT-REC.
060500     WRITE WK-C-WALLET-OUT-REC.
060600     ADD 1 TO WK-N-RECS-WRITTEN.
060700
060800 D019-WRITE-ONE-WALLET-EX.
060900     EXIT.
061000
061100*-----------------------------------------------------------------*
061200 E000-PRINT-RUN-SUMMARY.
061300*-----------------------------------------------------------------*
061400     WRITE WK-C-RPT-LINE FROM WK-C-HDG1 AFTER ADVANCING PAGE.
061500     WRITE WK-C-RPT-LINE FROM WK-C-HDG2 AFTER ADVANCING 2 LINES.
061600
061700     MOVE "DEPOSIT     "     TO WK-C-DTL-TYPE.
061800     MOVE WK-N-DEPOSIT-COUNT TO WK-C-DTL-COUNT.
061900     MOVE WK-N-DEPOSIT-AMT   TO WK-C-DTL-AMOUNT.
062000     WRITE WK-C-RPT-LINE FROM WK-C-DTL-LINE AFTER ADVANCING 1 LINE.
062100
062200     MOVE "WITHDRAWAL  "        TO WK-C-DTL-TYPE.
062300     MOVE WK-N-WITHDRAWAL-COUNT TO WK-C-DTL-COUNT.
062400     MOVE WK-N-WITHDRAWAL-AMT   TO WK-C-DTL-AMOUNT.
062500     WRITE WK-C-RPT-LINE FROM WK-C-DTL-LINE AFTER ADVANCING 1 LINE.
062600
062700     MOVE "TRANSFER_OUT"    TO WK-C-DTL-TYPE.
062800     MOVE WK-N-TRANOUT-COUNT TO WK-C-DTL-COUNT.
062900     MOVE WK-N-TRANOUT-AMT   TO WK-C-DTL-AMOUNT.
063000     WRITE WK-C-RPT-LINE FROM WK-C-DTL-LINE AFTER ADVANCING 1 LINE.
063100
063200     MOVE "TRANSFER_IN "    TO WK-C-DTL-TYPE.
063300     MOVE WK-N-TRANIN-COUNT  TO WK-C-DTL-COUNT.
063400     MOVE WK-N-TRANIN-AMT    TO WK-C-DTL-AMOUNT.
063500     WRITE WK-C-RPT-LINE FROM WK-C-DTL-LINE AFTER ADVANCING 1 LINE.
063600
063700     MOVE WK-N-TOTAL-REJECTED TO WK-C-REJ-COUNT.
063800     WRITE WK-C-RPT-LINE FROM WK-C-REJ-LINE AFTER ADVANCING 2 LINES.
063900
064000     MOVE WK-N-TOTAL-READ     TO WK-C-TOT-READ.
064100     MOVE WK-N-TOTAL-POSTED   TO WK-C-TOT-POSTED.
064200     MOVE WK-N-TOTAL-REJECTED TO WK-C-TOT-REJECTED.
064300     WRITE WK-C-RPT-LINE FROM WK-C-TOT-LINE AFTER ADVANCING 1 LINE.
064400
064500 E999-PRINT-RUN-SUMMARY-EX.
064600     EXIT.
064700
064800*-----------------------------------------------------------------*
064900 F000-WRITE-AUDIT-RECORD.
065000*-----------------------------------------------------------------*
065100*    BUILDS ONE AUDIT-LOG-OUT RECORD FOR THE CURRENT LEG
065200*    (WK-C-CUR-... WORKING FIELDS AND WK-C-CUR-WLT-IX MUST BE
065300*    SET BY THE CALLER FIRST) AND HASH-CHAINS IT ONTO THE LAST
065400*    HASH RECORDED FOR THAT WALLET IN THIS RUN
065500*-----------------------------------------------------------------*
065600     MOVE SPACES TO WLAUDT-RECORD.
065700     MOVE WK-T-WALLET-ID(WK-C-CUR-WLT-IX) TO AUD-WALLET-ID.
065800     MOVE TXN-ID                          TO AUD-TRANSACTION-ID.
065900     MOVE WK-C-CUR-TYPE                   TO AUD-TYPE.
066000     MOVE WK-C-CUR-AMOUNT                 TO AUD-AMOUNT.
066100     MOVE WK-C-CUR-RELATED                TO AUD-RELATED-WALLET-ID.
066200     MOVE TXN-TIMESTAMP                   TO AUD-TIMESTAMP.
066300     MOVE TXN-REQUEST-ID                  TO AUD-REQUEST-ID.
066400     MOVE WK-T-LAST-HASH(WK-C-CUR-WLT-IX) TO AUD-PREVIOUS-HASH.
066500
066600     MOVE WK-C-CUR-AMOUNT TO WS-C-AMOUNT-TEXT.
066700     MOVE SPACES          TO WK-C-HASH-INPUT-TEXT.
066800     IF AUD-RELATED-WALLET-ID = SPACES
066900        STRING AUD-WALLET-ID       DELIMITED BY SIZE
067000               AUD-TRANSACTION-ID  DELIMITED BY SIZE
067100               AUD-TYPE            DELIMITED BY SIZE
067200               WS-C-AMOUNT-TEXT    DELIMITED BY SIZE
067300               AUD-TIMESTAMP       DELIMITED BY SIZE
067400               INTO WK-C-HASH-INPUT-TEXT
067500        MOVE 121 TO WK-C-HASH-INPUT-LEN
067600     ELSE
067700        STRING AUD-WALLET-ID       DELIMITED BY SIZE
067800               AUD-TRANSACTION-ID  DELIMITED BY SIZE
067900               AUD-TYPE            DELIMITED BY SIZE
068000               WS-C-AMOUNT-TEXT    DELIMITED BY SIZE
068100               AUD-TIMESTAMP       DELIMITED BY SIZE
068200               AUD-RELATED-WALLET-ID DELIMITED BY SIZE
068300               INTO WK-C-HASH-INPUT-TEXT
068400        MOVE 157 TO WK-C-HASH-INPUT-LEN
068500     END-IF.
068600
068700     CALL "WLTHASH" USING WK-C-HASH-RECORD.
068800
068900     MOVE WK-C-HASH-OUTPUT TO AUD-TRANSACTION-HASH.
069000     MOVE WK-C-HASH-OUTPUT TO WK-T-LAST-HASH(WK-C-CUR-WLT-IX).
069100
069200     WRITE WLAUDT-RECORD.
069300     ADD 1 TO WK-N-RECS-WRITTEN.
069400
069500 F099-WRITE-AUDIT-RECORD-EX.
069600     EXIT.
069700
069800*-----------------------------------------------------------------*
069900 Y900-ABNORMAL-TERMINATION.
070000*-----------------------------------------------------------------*
070100     PERFORM Z000-END-PROGRAM-ROUTINE
070200        THRU Z999-END-PROGRAM-ROUTINE-EX.
070300     MOVE 12 TO RETURN-CODE.
070400     GOBACK.
070500
070600*-----------------------------------------------------------------*
070700 Z000-END-PROGRAM-ROUTINE.
070800*-----------------------------------------------------------------*
070900     CLOSE WALLET-MASTER-IN.
071000     CLOSE TRANSACTION-FEED.
071100     CLOSE AUDIT-LOG-OUT.
071200     CLOSE ERROR-REPORT-OUT.
071300     CLOSE WLTPOST-RPT.
071400
071500*-----------------------------------------------------------------*
071600 Z999-END-PROGRAM-ROUTINE-EX.
071700*-----------------------------------------------------------------*
071800     EXIT.
