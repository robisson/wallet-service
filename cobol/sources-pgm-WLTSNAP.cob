000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WLTSNAP.
000500 AUTHOR.         D K PATTERSON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   14 JUN 2004.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : PERIODIC RECONCILIATION SNAPSHOT RUN.  TAKES ONE   *
001200*              POINT-IN-TIME SNAPSHOT OF EVERY WALLET ON THE      *
001300*              WALLET-MASTER AND WRITES IT, HASHED, TO            *
001400*              SNAPSHOT-OUT.  ALL SNAPSHOTS IN THE RUN SHARE THE  *
001500*              SAME SNP-BATCH-ID.  A SINGLE WALLET'S SNAPSHOT     *
001600*              FAILING (E.G. THE HASH SERVICE RETURNING A BAD     *
001700*              RETURN CODE) IS LOGGED AND SKIPPED - IT DOES NOT   *
001800*              STOP THE RUN.  THE WHOLE RUN IS SKIPPED WHEN THE   *
001900*              SITE-WIDE SNAPSHOT SWITCH (WK-C-ENABLED-SW IN      *
002000*              WLCOMN) IS OFF.                                    *
002100*-----------------------------------------------------------------*
002200* HISTORY OF MODIFICATION:                                        *
002300*-----------------------------------------------------------------*
002400* WL027J   14/06/2004  DKP   INITIAL VERSION - RECONCILIATION
002500*                            TEAM REQUEST NUMBER REC-04-118
002600*---------------------------------------------------------------*
002700* WL027J1  02/07/2004  DKP   SNAPSHOT-ID COLLIDED WHEN THE WHOLE
002800*                            RUN COMPLETED INSIDE ONE CLOCK
002900*                            SECOND - WALLET SEQUENCE NUMBER
003000*                            NOW FOLDED INTO THE ID
003100*---------------------------------------------------------------*
003200* WL034R   19/09/2008  TBQ   HONOUR THE SITE-WIDE SNAPSHOT
003300*                            ENABLE/DISABLE SWITCH - PREVIOUSLY
003400*                            THIS PROGRAM ALWAYS RAN
003500*---------------------------------------------------------------*
003600* WL034R1  01/10/2008  TBQ   WL034R ADDED THE DISABLED-RUN CHECK
003700*                            BUT NEVER ACTUALLY TURNED THE UPSI
003800*                            SWITCH INTO WK-C-SNAPSHOT-DISABLED -
003900*                            OPERATOR COULD FLIP UPSI-0 ALL DAY
004000*                            AND THE RUN STILL FIRED.  MAIN-MODULE
004100*                            NOW SETS THE FLAG FROM U0-ON BEFORE
004200*                            TESTING IT.
004300*---------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER. IBM-AS400.
005000 OBJECT-COMPUTER. IBM-AS400.
005100 SPECIAL-NAMES.    UPSI-0 IS UPSI-SWITCH-0
005200                      ON  STATUS IS U0-ON
005300                      OFF STATUS IS U0-OFF.
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT WALLET-MASTER-IN  ASSIGN TO DATABASE-WALLETMI
005700            ORGANIZATION IS SEQUENTIAL
005800            ACCESS MODE IS SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000
006100     SELECT SNAPSHOT-OUT      ASSIGN TO DATABASE-SNAPOUT
006200            ORGANIZATION IS SEQUENTIAL
006300            ACCESS MODE IS SEQUENTIAL
006400            FILE STATUS IS WK-C-FILE-STATUS.
006500***************
006600 DATA DIVISION.
006700***************
006800 FILE SECTION.
006900**************
007000 FD  WALLET-MASTER-IN
007100     LABEL RECORDS ARE OMITTED
007200     DATA RECORD IS WLWALT-RECORD.
007300     COPY WLWALT.
007400
007500 FD  SNAPSHOT-OUT
007600     LABEL RECORDS ARE OMITTED
007700     DATA RECORD IS WLSNPT-RECORD.
007800     COPY WLSNPT.
007900
008000*************************
008100 WORKING-STORAGE SECTION.
008200*************************
008300 01  FILLER                   PIC X(24) VALUE
008400     "** PROGRAM WLTSNAP  **".
008500
008600     COPY WLCOMN.
008700
008800 01  WK-C-EOF-SW              PIC X(01) VALUE "N".
008900     88  WK-C-END-OF-WALLET-MASTER     VALUE "Y".
009000
009100 01  WK-N-WALLET-SEQ          PIC S9(05) COMP-3 VALUE ZERO.
009200 01  WK-N-SNAPS-WRITTEN       PIC S9(07) COMP-3 VALUE ZERO.
009300 01  WK-N-SNAPS-FAILED        PIC S9(07) COMP-3 VALUE ZERO.
009400
009500* ----------- HOMEGROWN BATCH-ID / REQUEST-ID GENERATION ---------*
009600*   THIS BOX HAS NO EPOCH-MILLIS OR UUID SERVICE PROGRAM - A     *
009700*   RUN-DATE/RUN-TIME STAMP FOLDED WITH THE WALLET SEQUENCE      *
009800*   NUMBER IS UNIQUE ENOUGH FOR ONE BATCH RUN, WHICH IS ALL THIS *
009900*   FIELD IS EVER USED FOR (SEE WL027J1 ABOVE)                   *
010000*-----------------------------------------------------------------*
010100 01  WK-C-RUN-DATE-8          PIC X(08).
010200 01  WK-C-RUN-TIME-8          PIC X(08).
010300 01  WK-C-RUN-STAMP-16.
010400     05  WK-C-RUN-STAMP-DATE  PIC X(08).
010500     05  WK-C-RUN-STAMP-TIME  PIC X(08).
010600 01  WK-C-RUN-STAMP-16-R REDEFINES WK-C-RUN-STAMP-16.
010700     05  WK-C-STAMP-YYYY      PIC X(04).
010800     05  WK-C-STAMP-MMDD      PIC X(04).
010900     05  WK-C-STAMP-HHMMSS    PIC X(06).
011000     05  FILLER               PIC X(02).
011100 01  WK-C-WALLET-SEQ-4        PIC 9(04).
011200
011300* ----------------- CANONICAL STRING / HASH WORK -------------------*
011400 01  WS-C-BAL-TEXT            PIC 9(09)V9(02).
011500     COPY WLHASH.
011600
011700****************
011800 PROCEDURE DIVISION.
011900****************
012000 MAIN-MODULE.
012100     IF U0-ON                                              WL034R1
012200        SET WK-C-SNAPSHOT-DISABLED TO TRUE
012300     END-IF.
012400     IF WK-C-SNAPSHOT-DISABLED                             WL034R
012500        DISPLAY
012600           "WLTSNAP - SNAPSHOTS ARE DISABLED FOR THIS RUN - SKIP"
012700        GOBACK
012800     END-IF.
012900
013000     PERFORM A000-START-PROGRAM-ROUTINE
013100        THRU A099-START-PROGRAM-ROUTINE-EX.
013200     PERFORM B000-GENERATE-BATCH-ID
013300        THRU B099-GENERATE-BATCH-ID-EX.
013400     PERFORM C000-SNAPSHOT-ALL-WALLETS
013500        THRU C999-SNAPSHOT-ALL-WALLETS-EX.
013600     PERFORM Z000-END-PROGRAM-ROUTINE
013700        THRU Z999-END-PROGRAM-ROUTINE-EX.
013800     GOBACK.
013900
014000*-----------------------------------------------------------------*
014100 A000-START-PROGRAM-ROUTINE.
014200*-----------------------------------------------------------------*
014300     OPEN INPUT  WALLET-MASTER-IN.
014400     IF NOT WK-C-SUCCESSFUL
014500        DISPLAY "WLTSNAP - OPEN FILE ERROR - WALLET-MASTER-IN"
014600        GO TO Y900-ABNORMAL-TERMINATION
014700     END-IF.
014800
014900     OPEN OUTPUT SNAPSHOT-OUT.
015000     IF NOT WK-C-SUCCESSFUL
015100        DISPLAY "WLTSNAP - OPEN FILE ERROR - SNAPSHOT-OUT"
015200        GO TO Y900-ABNORMAL-TERMINATION
015300     END-IF.
015400
015500 A099-START-PROGRAM-ROUTINE-EX.
015600     EXIT.
015700
015800*-----------------------------------------------------------------*
015900 B000-GENERATE-BATCH-ID.
016000*-----------------------------------------------------------------*
016100     ACCEPT WK-C-RUN-DATE-8 FROM DATE YYYYMMDD.
016200     ACCEPT WK-C-RUN-TIME-8 FROM TIME.
016300     MOVE WK-C-RUN-DATE-8 TO WK-C-RUN-STAMP-DATE.
016400     MOVE WK-C-RUN-TIME-8 TO WK-C-RUN-STAMP-TIME.
016500
016600     STRING WK-C-RUN-STAMP-16(1:8)  DELIMITED BY SIZE
016700            "-"                     DELIMITED BY SIZE
016800            WK-C-RUN-STAMP-16(9:4)  DELIMITED BY SIZE
016900            "-"                     DELIMITED BY SIZE
017000            WK-C-RUN-STAMP-16(13:4) DELIMITED BY SIZE
017100            "-"                     DELIMITED BY SIZE
017200            WK-C-RUN-STAMP-16(1:4)  DELIMITED BY SIZE
017300            "-"                     DELIMITED BY SIZE
017400            WK-C-RUN-STAMP-16(5:12) DELIMITED BY SIZE
017500            INTO WK-C-BATCH-ID.
017600
017700 B099-GENERATE-BATCH-ID-EX.
017800     EXIT.
017900
018000*-----------------------------------------------------------------*
018100 C000-SNAPSHOT-ALL-WALLETS.
018200*-----------------------------------------------------------------*
018300     PERFORM C010-READ-WALLET-MASTER-IN
018400        THRU C019-READ-WALLET-MASTER-IN-EX.
018500     PERFORM C020-SNAPSHOT-ONE-WALLET
018600        THRU C029-SNAPSHOT-ONE-WALLET-EX
018700        UNTIL WK-C-END-OF-WALLET-MASTER.
018800
018900 C999-SNAPSHOT-ALL-WALLETS-EX.
019000     EXIT.
019100
019200*-----------------------------------------------------------------*
019300 C010-READ-WALLET-MASTER-IN.
019400*-----------------------------------------------------------------*
019500     READ WALLET-MASTER-IN
019600        AT END SET WK-C-END-OF-WALLET-MASTER TO TRUE.
019700
019800 C019-READ-WALLET-MASTER-IN-EX.
019900     EXIT.
020000
020100*-----------------------------------------------------------------*
020200 C020-SNAPSHOT-ONE-WALLET.
020300*-----------------------------------------------------------------*
020400     ADD 1 TO WK-N-WALLET-SEQ.
020500     MOVE WK-N-WALLET-SEQ TO WK-C-WALLET-SEQ-4.
020600
020700     MOVE SPACES              TO WLSNPT-RECORD.
020800     MOVE WLT-WALLET-ID       TO SNP-WALLET-ID.
020900     MOVE WLT-USER-ID         TO SNP-USER-ID.
021000     MOVE WLT-BALANCE         TO SNP-BALANCE.
021100     MOVE WLT-UPDATED-AT      TO SNP-TIMESTAMP.
021200     MOVE WK-C-BATCH-ID       TO SNP-BATCH-ID.
021300
021400     STRING "snapshot-"                 DELIMITED BY SIZE
021500            WK-C-RUN-STAMP-16(1:7)       DELIMITED BY SIZE
021600            WK-C-WALLET-SEQ-4            DELIMITED BY SIZE
021700            INTO SNP-SNAPSHOT-ID.
021800
021900     STRING "periodic-snapshot-"         DELIMITED BY SIZE
022000            WK-C-RUN-STAMP-16            DELIMITED BY SIZE
022100            WK-C-WALLET-SEQ-4            DELIMITED BY SIZE
022200            " "                          DELIMITED BY SIZE
022300            INTO SNP-REQUEST-ID.
022400
022500     PERFORM C030-COMPUTE-SNAPSHOT-HASH
022600        THRU C039-COMPUTE-SNAPSHOT-HASH-EX.
022700
022800     IF WK-C-HASH-FAILED
022900        DISPLAY "WLTSNAP - HASH FAILED FOR WALLET " SNP-WALLET-ID
023000        ADD 1 TO WK-N-SNAPS-FAILED
023100     ELSE
023200        MOVE WK-C-HASH-OUTPUT TO SNP-SNAPSHOT-HASH
023300        WRITE WLSNPT-RECORD
023400        ADD 1 TO WK-N-SNAPS-WRITTEN
023500        ADD 1 TO WK-N-RECS-WRITTEN
023600     END-IF.
023700
023800     PERFORM C010-READ-WALLET-MASTER-IN
023900        THRU C019-READ-WALLET-MASTER-IN-EX.
024000
024100 C029-SNAPSHOT-ONE-WALLET-EX.
024200     EXIT.
024300
024400*-----------------------------------------------------------------*
024500 C030-COMPUTE-SNAPSHOT-HASH.
024600*-----------------------------------------------------------------*
024700*    CANONICAL STRING IS THE SNAPSHOT'S OWN FIELDS, IN FIELD
024800*    ORDER, EXCLUDING THE HASH FIELD ITSELF
024900*-----------------------------------------------------------------*
025000     MOVE SNP-BALANCE TO WS-C-BAL-TEXT.
025100     MOVE SPACES TO WK-C-HASH-INPUT-TEXT.
025200     STRING SNP-WALLET-ID     DELIMITED BY SIZE
025300            SNP-SNAPSHOT-ID   DELIMITED BY SIZE
025400            WS-C-BAL-TEXT     DELIMITED BY SIZE
025500            SNP-TIMESTAMP     DELIMITED BY SIZE
025600            SNP-USER-ID       DELIMITED BY SIZE
025700            SNP-REQUEST-ID    DELIMITED BY SIZE
025800            SNP-BATCH-ID      DELIMITED BY SIZE
025900            INTO WK-C-HASH-INPUT-TEXT.
026000     MOVE 199 TO WK-C-HASH-INPUT-LEN.
026100
026200     CALL "WLTHASH" USING WK-C-HASH-RECORD.
026300
026400 C039-COMPUTE-SNAPSHOT-HASH-EX.
026500     EXIT.
026600
026700*-----------------------------------------------------------------*
026800 Y900-ABNORMAL-TERMINATION.
026900*-----------------------------------------------------------------*
027000     PERFORM Z000-END-PROGRAM-ROUTINE
027100        THRU Z999-END-PROGRAM-ROUTINE-EX.
027200     MOVE 12 TO RETURN-CODE.
027300     GOBACK.
027400
027500*-----------------------------------------------------------------*
027600 Z000-END-PROGRAM-ROUTINE.
027700*-----------------------------------------------------------------*
027800     DISPLAY "WLTSNAP - SNAPSHOTS WRITTEN " WK-N-SNAPS-WRITTEN.
027900     DISPLAY "WLTSNAP - SNAPSHOTS FAILED  " WK-N-SNAPS-FAILED.
028000     CLOSE WALLET-MASTER-IN.
028100     CLOSE SNAPSHOT-OUT.
028200
028300*-----------------------------------------------------------------*
028400 Z999-END-PROGRAM-ROUTINE-EX.
028500*-----------------------------------------------------------------*
028600     EXIT.
