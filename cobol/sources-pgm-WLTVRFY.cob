000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WLTVRFY.
000500 AUTHOR.         D K PATTERSON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   21 JUN 2004.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : TAMPER-CHECK RUN.  SORTS AUDIT-LOG-OUT INTO WALLET *
001200*              PLUS TIMESTAMP SEQUENCE, THEN WALKS EACH WALLET'S  *
001300*              CHAIN RECOMPUTING THE HASH OF EVERY RECORD AND     *
001400*              CONFIRMING EACH RECORD'S AUD-PREVIOUS-HASH TIES TO *
001500*              THE ONE BEFORE IT.  ONE INTEGRITY-REPORT-RECORD IS *
001600*              WRITTEN FOR EVERY WALLET ON THE WALLET-MASTER,     *
001700*              INCLUDING THOSE WITH NO AUDIT RECORDS AT ALL       *
001800*              (THOSE PASS BY DEFINITION).  A BROKEN CHAIN ON ONE *
001900*              WALLET DOES NOT STOP THE OTHERS FROM BEING         *
002000*              CHECKED.  RUNS UNDER THE SAME ENABLE/DISABLE       *
002100*              SWITCH AS THE SNAPSHOT STEP - SEE WLTSNAP.         *
002200*-----------------------------------------------------------------*
002300* HISTORY OF MODIFICATION:                                        *
002400*-----------------------------------------------------------------*
002500* WL027K   21/06/2004  DKP   INITIAL VERSION - RECONCILIATION
002600*                            TEAM REQUEST NUMBER REC-04-119
002700*---------------------------------------------------------------*
002800* WL027K1  30/06/2004  DKP   AUDIT RECORDS WITH NO HASH (PRE-
002900*                            CONVERSION LEGACY ROWS) WERE
003000*                            FAILING EVERY WALLET - NOW SKIPPED
003100*---------------------------------------------------------------*
003200* WL034R   19/09/2008  TBQ   HONOUR THE SITE-WIDE SNAPSHOT
003300*                            ENABLE/DISABLE SWITCH - SAME CHANGE
003400*                            AS MADE TO WLTSNAP
003500*---------------------------------------------------------------*
003600* WL034R1  01/10/2008  TBQ   SAME FIX AS WLTSNAP WL034R1 - THE
003700*                            UPSI SWITCH IS NOW DECLARED IN
003800*                            SPECIAL-NAMES AND ACTUALLY MOVED
003900*                            INTO WK-C-SNAPSHOT-DISABLED BEFORE
004000*                            THE GATING CHECK IN MAIN-MODULE
004100*---------------------------------------------------------------*
004200 EJECT
004300**********************
004400 ENVIRONMENT DIVISION.
004500**********************
004600 CONFIGURATION SECTION.
004700 SOURCE-COMPUTER. IBM-AS400.
004800 OBJECT-COMPUTER. IBM-AS400.
004900 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005000                    UPSI-0 IS UPSI-SWITCH-0
005100                      ON  STATUS IS U0-ON
005200                      OFF STATUS IS U0-OFF.
005300*                       UPSI-SWITCH-0 ON = SNAPSHOT/VERIFY
005400*                       DISABLED FOR THIS RUN - SAME OPERATOR
005500*                       SWITCH TESTED BY WLTSNAP
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800     SELECT WALLET-MASTER-IN  ASSIGN TO DATABASE-WALLETMI
005900            ORGANIZATION IS SEQUENTIAL
006000            ACCESS MODE IS SEQUENTIAL
006100            FILE STATUS IS WK-C-FILE-STATUS.
006200
006300     SELECT AUDIT-LOG-IN      ASSIGN TO DATABASE-AUDITLOG
006400            ORGANIZATION IS SEQUENTIAL
006500            ACCESS MODE IS SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700
006800     SELECT SORT-WORK-FILE    ASSIGN TO SORTWK1.
006900
007000     SELECT AUDIT-LOG-SORTED  ASSIGN TO SORTWK2
007100            ORGANIZATION IS SEQUENTIAL
007200            ACCESS MODE IS SEQUENTIAL
007300            FILE STATUS IS WK-C-FILE-STATUS.
007400
007500     SELECT INTEGRITY-REPORT-OUT ASSIGN TO DATABASE-INTGRPT
007600            ORGANIZATION IS SEQUENTIAL
007700            ACCESS MODE IS SEQUENTIAL
007800            FILE STATUS IS WK-C-FILE-STATUS.
007900
008000     SELECT WLTVRFY-RPT       ASSIGN TO PRINTER
008100            ORGANIZATION IS SEQUENTIAL
008200            FILE STATUS IS WK-C-FILE-STATUS.
008300***************
008400 DATA DIVISION.
008500***************
008600 FILE SECTION.
008700**************
008800 FD  WALLET-MASTER-IN
008900     LABEL RECORDS ARE OMITTED
009000     DATA RECORD IS WLWALT-RECORD.
009100     COPY WLWALT.
009200
009300 FD  AUDIT-LOG-IN
009400     LABEL RECORDS ARE OMITTED
009500     DATA RECORD IS WLAUDT-RECORD.
009600     COPY WLAUDT.
009700
009800 SD  SORT-WORK-FILE
009900     DATA RECORD IS WK-C-SORT-REC.
010000     COPY WLAUDT REPLACING ==WLAUDT-RECORD== BY ==WK-C-SORT-REC==.
010100
010200 FD  AUDIT-LOG-SORTED
010300     LABEL RECORDS ARE OMITTED
010400     DATA RECORD IS WK-C-AUDIT-SRT-REC.
010500     COPY WLAUDT REPLACING ==WLAUDT-RECORD== BY
010600        ==WK-C-AUDIT-SRT-REC==.
010700
010800 FD  INTEGRITY-REPORT-OUT
010900     LABEL RECORDS ARE OMITTED
011000     DATA RECORD IS WLINTG-RECORD.
011100     COPY WLINTG.
011200
011300 FD  WLTVRFY-RPT
011400     LABEL RECORDS ARE OMITTED.
011500 01  WK-C-RPT-LINE                 PIC X(132).
011600
011700*************************
011800 WORKING-STORAGE SECTION.
011900*************************
012000 01  FILLER                   PIC X(24) VALUE
012100     "** PROGRAM WLTVRFY  **".
012200
012300     COPY WLCOMN.
012400
012500* ------------------ IN-MEMORY WALLET/RESULT TABLE ---------------*
012600 01  WK-N-WALLET-MAX          PIC S9(05) COMP VALUE +5000.
012700 01  WK-N-WALLET-COUNT        PIC S9(05) COMP VALUE ZERO.
012800 01  WK-T-WALLET-TABLE.
012900     05  WK-T-WALLET-ENTRY OCCURS 1 TO 5000 TIMES
013000             DEPENDING ON WK-N-WALLET-COUNT
013100             ASCENDING KEY IS WK-T-WALLET-ID
013200             INDEXED BY WLT-IX.
013300         10  WK-T-WALLET-ID        PIC X(36).
013400         10  WK-T-STATUS           PIC X(04) VALUE "PASS".
013500             88  WK-T-PASSED               VALUE "PASS".
013600         10  WK-T-REASON           PIC X(30) VALUE SPACES.
013700         10  WK-T-LAST-HASH        PIC X(44) VALUE SPACES.
013800         10  WK-T-FIRST-SW         PIC X(01) VALUE "Y".
013900             88  WK-T-FIRST-RECORD          VALUE "Y".
014000         10  WK-T-FAILED-SW        PIC X(01) VALUE "N".
014100             88  WK-T-ALREADY-FAILED         VALUE "Y".
014200
014300 01  WK-C-EOF-WALLET-SW       PIC X(01) VALUE "N".
014400     88  WK-C-END-OF-WALLET-MASTER     VALUE "Y".
014500 01  WK-C-EOF-AUDIT-SW        PIC X(01) VALUE "N".
014600     88  WK-C-END-OF-AUDIT-SORTED      VALUE "Y".
014700
014800* -------------------- REPORT / RUN TOTALS -------------------------*
014900 01  WK-N-WALLETS-CHECKED     PIC S9(07) COMP-3 VALUE ZERO.
015000 01  WK-N-WALLETS-PASSED      PIC S9(07) COMP-3 VALUE ZERO.
015100 01  WK-N-WALLETS-FAILED      PIC S9(07) COMP-3 VALUE ZERO.
015200
015300* ----------------- CANONICAL STRING / HASH WORK -------------------*
015400 01  WS-C-AMOUNT-TEXT         PIC 9(09)V9(02).
015500     COPY WLHASH.
015600
015700* ------------------------ PRINT LINES ------------------------------*
015800 01  WK-C-HDG1.
015900     05  FILLER               PIC X(34) VALUE
016000         "WALLET LEDGER INTEGRITY VERIFICATION".
016100     05  FILLER               PIC X(98) VALUE SPACES.
016200
016300 01  WK-C-HDG2.
016400     05  FILLER               PIC X(36) VALUE "WALLET-ID".
016500     05  FILLER               PIC X(04) VALUE SPACES.
016600     05  FILLER               PIC X(06) VALUE "STATUS".
016700     05  FILLER               PIC X(04) VALUE SPACES.
016800     05  FILLER               PIC X(30) VALUE "REASON".
016900     05  FILLER               PIC X(52) VALUE SPACES.
017000
017100 01  WK-C-DTL-LINE.
017200     05  WK-C-DTL-WALLET-ID   PIC X(36).
017300     05  FILLER               PIC X(04) VALUE SPACES.
017400     05  WK-C-DTL-STATUS      PIC X(06).
017500     05  FILLER               PIC X(04) VALUE SPACES.
017600     05  WK-C-DTL-REASON      PIC X(30).
017700     05  FILLER               PIC X(52) VALUE SPACES.
017800
017900 01  WK-C-TOT-LINE.
018000     05  FILLER               PIC X(18) VALUE
018100         "WALLETS-CHECKED: ".
018200     05  WK-C-TOT-CHECKED     PIC ZZZZZZZ9.
018300     05  FILLER               PIC X(04) VALUE SPACES.
018400     05  FILLER               PIC X(17) VALUE
018500         "WALLETS-PASSED: ".
018600     05  WK-C-TOT-PASSED      PIC ZZZZZZZ9.
018700     05  FILLER               PIC X(04) VALUE SPACES.
018800     05  FILLER               PIC X(17) VALUE
018900         "WALLETS-FAILED: ".
019000     05  WK-C-TOT-FAILED      PIC ZZZZZZZ9.
019100     05  FILLER               PIC X(53) VALUE SPACES.
019200
019300****************
019400 PROCEDURE DIVISION.
019500****************
019600 MAIN-MODULE.
019700     IF U0-ON                                              WL034R1
019800        SET WK-C-SNAPSHOT-DISABLED TO TRUE
019900     END-IF.
020000     IF WK-C-SNAPSHOT-DISABLED                             WL034R
020100        DISPLAY
020200           "WLTVRFY - INTEGRITY CHECK DISABLED FOR THIS RUN"
020300        GOBACK
020400     END-IF.
020500
020600     PERFORM A000-START-PROGRAM-ROUTINE
020700        THRU A099-START-PROGRAM-ROUTINE-EX.
020800     PERFORM B000-LOAD-WALLET-MASTER
020900        THRU B999-LOAD-WALLET-MASTER-EX.
021000     PERFORM C000-SORT-AUDIT-LOG
021100        THRU C099-SORT-AUDIT-LOG-EX.
021200     PERFORM D000-VERIFY-ALL-CHAINS
021300        THRU D999-VERIFY-ALL-CHAINS-EX.
021400     PERFORM E000-WRITE-REPORTS
021500        THRU E999-WRITE-REPORTS-EX.
021600     PERFORM Z000-END-PROGRAM-ROUTINE
021700        THRU Z999-END-PROGRAM-ROUTINE-EX.
021800     GOBACK.
021900
022000*-----------------------------------------------------------------*
022100 A000-START-PROGRAM-ROUTINE.
022200*-----------------------------------------------------------------*
022300     OPEN INPUT  WALLET-MASTER-IN.
022400     IF NOT WK-C-SUCCESSFUL
022500        DISPLAY "WLTVRFY - OPEN FILE ERROR - WALLET-MASTER-IN"
022600        GO TO Y900-ABNORMAL-TERMINATION
022700     END-IF.
022800
022900     OPEN OUTPUT INTEGRITY-REPORT-OUT.
023000     OPEN OUTPUT WLTVRFY-RPT.
023100
023200 A099-START-PROGRAM-ROUTINE-EX.
023300     EXIT.
023400
023500*-----------------------------------------------------------------*
023600 B000-LOAD-WALLET-MASTER.
023700*-----------------------------------------------------------------*
023800     PERFORM B010-READ-WALLET-MASTER-IN
023900        THRU B019-READ-WALLET-MASTER-IN-EX.
024000     PERFORM B020-STORE-WALLET-ENTRY
024100        THRU B029-STORE-WALLET-ENTRY-EX
024200        UNTIL WK-C-END-OF-WALLET-MASTER.
024300     CLOSE WALLET-MASTER-IN.
024400
024500 B999-LOAD-WALLET-MASTER-EX.
024600     EXIT.
024700
024800*-----------------------------------------------------------------*
024900 B010-READ-WALLET-MASTER-IN.
025000*-----------------------------------------------------------------*
025100     READ WALLET-MASTER-IN
025200        AT END SET WK-C-END-OF-WALLET-MASTER TO TRUE.
025300
025400 B019-READ-WALLET-MASTER-IN-EX.
025500     EXIT.
025600
025700*-----------------------------------------------------------------*
025800 B020-STORE-WALLET-ENTRY.
025900*-----------------------------------------------------------------*
026000     ADD 1 TO WK-N-WALLET-COUNT.
026100     MOVE WLT-WALLET-ID TO WK-T-WALLET-ID(WK-N-WALLET-COUNT).
026200     MOVE "PASS"        TO WK-T-STATUS(WK-N-WALLET-COUNT).
026300     MOVE SPACES        TO WK-T-REASON(WK-N-WALLET-COUNT).
026400     MOVE SPACES        TO WK-T-LAST-HASH(WK-N-WALLET-COUNT).
026500     MOVE "Y"           TO WK-T-FIRST-SW(WK-N-WALLET-COUNT).
026600     MOVE "N"           TO WK-T-FAILED-SW(WK-N-WALLET-COUNT).
026700
026800     PERFORM B010-READ-WALLET-MASTER-IN
026900        THRU B019-READ-WALLET-MASTER-IN-EX.
027000
027100 B029-STORE-WALLET-ENTRY-EX.
027200     EXIT.
027300
027400*-----------------------------------------------------------------*
027500 C000-SORT-AUDIT-LOG.
027600*-----------------------------------------------------------------*
027700*    ORDER THE AUDIT LOG (WRITTEN IN FEED-PROCESSING ORDER BY
027800*    WLTPOST) INTO WALLET-ID/TIMESTAMP SEQUENCE SO EACH WALLET'S
027900*    CHAIN CAN BE WALKED IN ONE PASS
028000*-----------------------------------------------------------------*
028100     SORT SORT-WORK-FILE
028200        ON ASCENDING KEY AUD-WALLET-ID AUD-TIMESTAMP
028300        USING AUDIT-LOG-IN
028400        GIVING AUDIT-LOG-SORTED.
028500
028600 C099-SORT-AUDIT-LOG-EX.
028700     EXIT.
028800
028900*-----------------------------------------------------------------*
029000 D000-VERIFY-ALL-CHAINS.
029100*-----------------------------------------------------------------*
029200     OPEN INPUT AUDIT-LOG-SORTED.
029300     IF NOT WK-C-SUCCESSFUL
029400        DISPLAY "WLTVRFY - OPEN FILE ERROR - AUDIT-LOG-SORTED"
029500        GO TO Y900-ABNORMAL-TERMINATION
029600     END-IF.
029700
029800     PERFORM D010-READ-SORTED-AUDIT
029900        THRU D019-READ-SORTED-AUDIT-EX.
030000     PERFORM D020-VERIFY-ONE-RECORD
030100        THRU D029-VERIFY-ONE-RECORD-EX
030200        UNTIL WK-C-END-OF-AUDIT-SORTED.
030300
030400     CLOSE AUDIT-LOG-SORTED.
030500
030600 D999-VERIFY-ALL-CHAINS-EX.
030700     EXIT.
030800
030900*-----------------------------------------------------------------*
031000 D010-READ-SORTED-AUDIT.
031100*-----------------------------------------------------------------*
031200     READ AUDIT-LOG-SORTED
031300        AT END SET WK-C-END-OF-AUDIT-SORTED TO TRUE.
031400
031500 D019-READ-SORTED-AUDIT-EX.
031600     EXIT.
031700
031800*-----------------------------------------------------------------*
031900 D020-VERIFY-ONE-RECORD.
032000*-----------------------------------------------------------------*
032100     SET WLT-IX TO 1.
032200     SEARCH ALL WK-T-WALLET-ENTRY
032300        AT END
032400           DISPLAY "WLTVRFY - AUDIT RECORD FOR UNKNOWN WALLET "
032500              AUD-WALLET-ID OF WK-C-AUDIT-SRT-REC
032600        WHEN WK-T-WALLET-ID(WLT-IX) =
032700              AUD-WALLET-ID OF WK-C-AUDIT-SRT-REC
032800           PERFORM D030-VERIFY-AGAINST-TABLE
032900              THRU D039-VERIFY-AGAINST-TABLE-EX
033000     END-SEARCH.
033100
033200     PERFORM D010-READ-SORTED-AUDIT
033300        THRU D019-READ-SORTED-AUDIT-EX.
033400
033500 D029-VERIFY-ONE-RECORD-EX.
033600     EXIT.
033700
033800*-----------------------------------------------------------------*
033900 D030-VERIFY-AGAINST-TABLE.
034000*-----------------------------------------------------------------*
034100     IF WK-T-ALREADY-FAILED(WLT-IX)
034200        GO TO D039-VERIFY-AGAINST-TABLE-EX
034300     END-IF.
034400
034500     IF AUD-TRANSACTION-HASH OF WK-C-AUDIT-SRT-REC = SPACES
034600*       LEGACY ROW WITH NO HASH RECORDED - SKIP PER WL027K1
034700        GO TO D039-VERIFY-AGAINST-TABLE-EX
034800     END-IF.
034900
035000     PERFORM D100-RECOMPUTE-HASH
035100        THRU D199-RECOMPUTE-HASH-EX.
035200
035300     IF WK-C-HASH-OUTPUT NOT =
035400           AUD-TRANSACTION-HASH OF WK-C-AUDIT-SRT-REC
035500        MOVE "FAIL" TO WK-T-STATUS(WLT-IX)
035600        MOVE "HASH-MISMATCH" TO WK-T-REASON(WLT-IX)
035700        SET WK-T-ALREADY-FAILED(WLT-IX) TO TRUE
035800        GO TO D039-VERIFY-AGAINST-TABLE-EX
035900     END-IF.
036000
036100     IF NOT WK-T-FIRST-RECORD(WLT-IX)
036200        IF AUD-PREVIOUS-HASH OF WK-C-AUDIT-SRT-REC NOT =
036300              WK-T-LAST-HASH(WLT-IX)
036400           MOVE "FAIL" TO WK-T-STATUS(WLT-IX)
036500           MOVE "CHAIN-BROKEN" TO WK-T-REASON(WLT-IX)
036600           SET WK-T-ALREADY-FAILED(WLT-IX) TO TRUE
036700           GO TO D039-VERIFY-AGAINST-TABLE-EX
036800        END-IF
036900     END-IF.
037000
037100     MOVE "N" TO WK-T-FIRST-SW(WLT-IX).
037200     MOVE AUD-TRANSACTION-HASH OF WK-C-AUDIT-SRT-REC
037300        TO WK-T-LAST-HASH(WLT-IX).
037400
037500 D039-VERIFY-AGAINST-TABLE-EX.
037600     EXIT.
037700
037800*-----------------------------------------------------------------*
037900 D100-RECOMPUTE-HASH.
038000*-----------------------------------------------------------------*
038100     MOVE AUD-AMOUNT OF WK-C-AUDIT-SRT-REC TO WS-C-AMOUNT-TEXT.
038200     MOVE SPACES TO WK-C-HASH-INPUT-TEXT.
038300     IF AUD-RELATED-WALLET-ID OF WK-C-AUDIT-SRT-REC = SPACES
038400        STRING AUD-WALLET-ID OF WK-C-AUDIT-SRT-REC
038500                  DELIMITED BY SIZE
038600               AUD-TRANSACTION-ID OF WK-C-AUDIT-SRT-REC
038700                  DELIMITED BY SIZE
038800               AUD-TYPE OF WK-C-AUDIT-SRT-REC
038900                  DELIMITED BY SIZE
039000               WS-C-AMOUNT-TEXT DELIMITED BY SIZE
039100               AUD-TIMESTAMP OF WK-C-AUDIT-SRT-REC
039200                  DELIMITED BY SIZE
039300               INTO WK-C-HASH-INPUT-TEXT
039400        MOVE 121 TO WK-C-HASH-INPUT-LEN
039500     ELSE
039600        STRING AUD-WALLET-ID OF WK-C-AUDIT-SRT-REC
039700                  DELIMITED BY SIZE
039800               AUD-TRANSACTION-ID OF WK-C-AUDIT-SRT-REC
039900                  DELIMITED BY SIZE
040000               AUD-TYPE OF WK-C-AUDIT-SRT-REC
040100                  DELIMITED BY SIZE
040200               WS-C-AMOUNT-TEXT DELIMITED BY SIZE
040300               AUD-TIMESTAMP OF WK-C-AUDIT-SRT-REC
040400                  DELIMITED BY SIZE
040500               AUD-RELATED-WALLET-ID OF WK-C-AUDIT-SRT-REC
040600                  DELIMITED BY SIZE
040700               INTO WK-C-HASH-INPUT-TEXT
040800        MOVE 157 TO WK-C-HASH-INPUT-LEN
040900     END-IF.
041000
041100     CALL "WLTHASH" USING WK-C-HASH-RECORD.
041200
041300 D199-RECOMPUTE-HASH-EX.
041400     EXIT.
041500
041600*-----------------------------------------------------------------*
041700 E000-WRITE-REPORTS.
041800*-----------------------------------------------------------------*
041900     WRITE WK-C-RPT-LINE FROM WK-C-HDG1 AFTER ADVANCING PAGE.
042000     WRITE WK-C-RPT-LINE FROM WK-C-HDG2 AFTER ADVANCING 2 LINES.
042100
042200     PERFORM E010-WRITE-ONE-WALLET-LINE
042300        THRU E019-WRITE-ONE-WALLET-LINE-EX
042400        VARYING WLT-IX FROM 1 BY 1
042500           UNTIL WLT-IX > WK-N-WALLET-COUNT.
042600
042700     MOVE WK-N-WALLETS-CHECKED TO WK-C-TOT-CHECKED.
042800     MOVE WK-N-WALLETS-PASSED  TO WK-C-TOT-PASSED.
042900     MOVE WK-N-WALLETS-FAILED  TO WK-C-TOT-FAILED.
043000     WRITE WK-C-RPT-LINE FROM WK-C-TOT-LINE AFTER ADVANCING 2 LINES.
043100
043200 E999-WRITE-REPORTS-EX.
043300     EXIT.
043400
043500*-----------------------------------------------------------------*
043600 E010-WRITE-ONE-WALLET-LINE.
043700*-----------------------------------------------------------------*
043800     ADD 1 TO WK-N-WALLETS-CHECKED.
043900     IF WK-T-PASSED(WLT-IX)
044000        ADD 1 TO WK-N-WALLETS-PASSED
044100     ELSE
044200        ADD 1 TO WK-N-WALLETS-FAILED
044300     END-IF.
044400
044500     MOVE SPACES             TO WLINTG-RECORD.
044600     MOVE WK-T-WALLET-ID(WLT-IX) TO INT-WALLET-ID.
044700     MOVE WK-T-STATUS(WLT-IX)    TO INT-STATUS.
044800     MOVE WK-T-REASON(WLT-IX)    TO INT-REASON.
044900     WRITE WLINTG-RECORD.
045000     ADD 1 TO WK-N-RECS-WRITTEN.
045100
045200     MOVE WK-T-WALLET-ID(WLT-IX) TO WK-C-DTL-WALLET-ID.
045300     MOVE WK-T-STATUS(WLT-IX)    TO WK-C-DTL-STATUS.
045400     MOVE WK-T-REASON(WLT-IX)    TO WK-C-DTL-REASON.
045500     WRITE WK-C-RPT-LINE FROM WK-C-DTL-LINE AFTER ADVANCING 1 LINE.
045600
045700 E019-WRITE-ONE-WALLET-LINE-EX.
045800     EXIT.
045900
046000*-----------------------------------------------------------------*
046100 Y900-ABNORMAL-TERMINATION.
046200*-----------------------------------------------------------------*
046300     PERFORM Z000-END-PROGRAM-ROUTINE
046400        THRU Z999-END-PROGRAM-ROUTINE-EX.
046500     MOVE 12 TO RETURN-CODE.
046600     GOBACK.
046700
046800*-----------------------------------------------------------------*
046900 Z000-END-PROGRAM-ROUTINE.
047000*-----------------------------------------------------------------*
047100     CLOSE INTEGRITY-REPORT-OUT.
047200     CLOSE WLTVRFY-RPT.
047300
047400*-----------------------------------------------------------------*
047500 Z999-END-PROGRAM-ROUTINE-EX.
047600*-----------------------------------------------------------------*
047700     EXIT.
