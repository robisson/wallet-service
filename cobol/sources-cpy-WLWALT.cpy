000100*****************************************************************
000200* WLWALT  -  WALLET MASTER RECORD LAYOUT
000300*            FILE  : WALLET-MASTER  (SEQUENTIAL, FIXED LENGTH)
000400*            ONE RECORD PER WALLET, KEYED ON WLT-WALLET-ID
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WL001A  09/03/1998  RMH   INITIAL VERSION
000900*---------------------------------------------------------------*
001000* WL009F  17/07/1998  RMH   ADDED WLT-CREATED-DT/WLT-UPDATD-DT
001100*                           REDEFINES SO WLTPOST CAN COMPARE
001200*                           YY/MM/DD WITHOUT UNSTRING
001300*---------------------------------------------------------------*
001400* WL033Q  02/02/2007  TBQ   PADDED RECORD TO 130 BYTES TO MATCH
001500*                           THE INTERFACE SPEC FROM THE ONLINE
001600*                           WALLET SERVICE TEAM
001700*---------------------------------------------------------------*
001800 01  WLWALT-RECORD.
001900     05  WLT-WALLET-ID             PIC X(36).
002000*                                UUID - UNIQUE WALLET KEY
002100     05  WLT-USER-ID               PIC X(30).
002200*                                OWNING USER ID - UNIQUE PER WALLET
002300     05  WLT-BALANCE               PIC S9(09)V9(02) COMP-3.
002400*                                CURRENT BALANCE - NEVER NEGATIVE
002500     05  WLT-CREATED-AT            PIC X(26).
002600*                                ISO-8601 UTC - WALLET OPENED
002700     05  WLT-CREATED-AT-R  REDEFINES WLT-CREATED-AT.
002800         10  WLT-CRE-YYYY          PIC X(04).
002900         10  FILLER                PIC X(01).
003000         10  WLT-CRE-MM            PIC X(02).
003100         10  FILLER                PIC X(01).
003200         10  WLT-CRE-DD            PIC X(02).
003300         10  FILLER                PIC X(16).
003400     05  WLT-UPDATED-AT            PIC X(26).
003500*                                ISO-8601 UTC - LAST BALANCE CHG
003600     05  WLT-UPDATED-AT-R  REDEFINES WLT-UPDATED-AT.
003700         10  WLT-UPD-YYYY          PIC X(04).
003800         10  FILLER                PIC X(01).
003900         10  WLT-UPD-MM            PIC X(02).
004000         10  FILLER                PIC X(01).
004100         10  WLT-UPD-DD            PIC X(02).
004200         10  FILLER                PIC X(16).
004300     05  FILLER                    PIC X(06).
