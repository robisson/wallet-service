000100*****************************************************************
000200* WLINTG  -  INTEGRITY REPORT RECORD LAYOUT
000300*            FILE  : INTEGRITY-REPORT-OUT  (SEQUENTIAL, OUTPUT)
000400*            ONE RECORD PER WALLET, PASS/FAIL RESULT OF THE
000500*            HASH-CHAIN TAMPER CHECK - WRITTEN BY WLTVRFY
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WL019L  02/02/2001  DKP   INITIAL VERSION - COMPLIANCE
001000*                           TAMPER-CHECK PROJECT
001100*---------------------------------------------------------------*
001200 01  WLINTG-RECORD.
001300     05  INT-WALLET-ID             PIC X(36).
001400*                                WALLET VERIFIED
001500     05  INT-STATUS                PIC X(04).
001600         88  INT-PASS                   VALUE "PASS".
001700         88  INT-FAIL                   VALUE "FAIL".
001800     05  INT-REASON                PIC X(30).
001900         88  INT-REASON-NONE            VALUE SPACES.
002000         88  INT-REASON-HASH-MISMATCH   VALUE "HASH-MISMATCH".
002100         88  INT-REASON-CHAIN-BROKEN    VALUE "CHAIN-BROKEN".
002200     05  FILLER                    PIC X(06).
