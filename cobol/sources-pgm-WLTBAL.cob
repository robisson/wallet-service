000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WLTBAL.
000500 AUTHOR.         D K PATTERSON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   09 JUL 2002.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : CALLED ROUTINE - RECONSTRUCTS A WALLET'S HISTORICAL *
001200*              BALANCE "AS OF" A GIVEN CUTOFF TIMESTAMP BY         *
001300*              REPLAYING TRANSACTION-FEED FROM A ZERO BALANCE.     *
001400*              THE LIVE WALLET-MASTER BALANCE IS NEVER CONSULTED - *
001500*              THIS IS PURE REPLAY.  ASSUMES TRANSACTION-FEED IS   *
001600*              PRESENTED IN TXN-TIMESTAMP ORDER WITHIN A GIVEN     *
001700*              WALLET - TRUE OF THE DAILY FEED AS RECEIVED FROM    *
001800*              THE ONLINE WALLET SERVICE.                          *
001900*-----------------------------------------------------------------*
002000* HISTORY OF MODIFICATION:                                        *
002100*-----------------------------------------------------------------*
002200* WL022M  09/07/2002  DKP   INITIAL VERSION - "BALANCE AS OF"
002300*                           ENQUIRY REQUESTED BY RECONCILIATION
002400*---------------------------------------------------------------*
002500* WL022M1 18/07/2002  DKP   CUTOFF COMPARISON WAS INCLUSIVE -
002600*                           CORRECTED TO STRICTLY-BEFORE PER
002700*                           RECONCILIATION TEAM SIGN-OFF
002800*---------------------------------------------------------------*
002900* WL039D  04/05/2010  JSN   Y2K/DATE FORMAT AUDIT - TIMESTAMPS
003000*                           ALREADY ISO-8601 4-DIGIT YEAR, NO
003100*                           CHANGE REQUIRED
003200*---------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER. IBM-AS400.
003900 OBJECT-COMPUTER. IBM-AS400.
004000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
004100                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
004200 INPUT-OUTPUT SECTION.
004300 FILE-CONTROL.
004400     SELECT TRANSACTION-FEED ASSIGN TO DATABASE-TRANSFEED
004500            ORGANIZATION IS SEQUENTIAL
004600            ACCESS MODE IS SEQUENTIAL
004700            FILE STATUS IS WK-C-FILE-STATUS.
004800***************
004900 DATA DIVISION.
005000***************
005100 FILE SECTION.
005200**************
005300 FD  TRANSACTION-FEED
005400     LABEL RECORDS ARE OMITTED
005500     DATA RECORD IS WLTRAN-RECORD.
005600     COPY WLTRAN.
005700
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                   PIC X(24) VALUE
006200     "** PROGRAM WLTBAL   **".
006300
006400     COPY WLCOMN.
006500
006600 01  WK-C-WORK-AREA.
006700     05  WK-C-EOF-SW          PIC X(01) VALUE "N".
006800         88  WK-C-END-OF-TRANSACTION-FEED VALUE "Y".
006900
007000********************
007100 LINKAGE SECTION.
007200********************
007300     COPY WLBALP.
007400 EJECT
007500****************************************
007600 PROCEDURE DIVISION USING WK-C-BALP-RECORD.
007700****************************************
007800 MAIN-MODULE.
007900     PERFORM A000-START-PROGRAM-ROUTINE
008000        THRU A099-START-PROGRAM-ROUTINE-EX.
008100     PERFORM B000-REPLAY-TRANSACTIONS
008200        THRU B999-REPLAY-TRANSACTIONS-EX.
008300     PERFORM Z000-END-PROGRAM-ROUTINE
008400        THRU Z999-END-PROGRAM-ROUTINE-EX.
008500     GOBACK.
008600
008700*-----------------------------------------------------------------*
008800 A000-START-PROGRAM-ROUTINE.
008900*-----------------------------------------------------------------*
009000     MOVE ZERO  TO WK-C-BALP-BALANCE.
009100     MOVE ZERO  TO WK-C-BALP-TXN-COUNT.
009200     SET WK-C-BALP-OK TO TRUE.
009300
009400     OPEN INPUT TRANSACTION-FEED.
009500     IF NOT WK-C-SUCCESSFUL
009600        SET WK-C-BALP-FILE-ERROR TO TRUE
009700        GO TO Y900-ABNORMAL-TERMINATION
009800     END-IF.
009900
010000 A099-START-PROGRAM-ROUTINE-EX.
010100     EXIT.
010200
010300*-----------------------------------------------------------------*
010400 B000-REPLAY-TRANSACTIONS.
010500*-----------------------------------------------------------------*
010600     PERFORM B010-READ-NEXT-TRANSACTION
010700        THRU B019-READ-NEXT-TRANSACTION-EX.
010800     PERFORM B020-APPLY-IF-IN-SCOPE
010900        THRU B029-APPLY-IF-IN-SCOPE-EX
011000        UNTIL WK-C-END-OF-TRANSACTION-FEED.
011100
011200 B999-REPLAY-TRANSACTIONS-EX.
011300     EXIT.
011400
011500*-----------------------------------------------------------------*
011600 B010-READ-NEXT-TRANSACTION.
011700*-----------------------------------------------------------------*
011800     READ TRANSACTION-FEED
011900        AT END SET WK-C-END-OF-TRANSACTION-FEED TO TRUE.
012000
012100 B019-READ-NEXT-TRANSACTION-EX.
012200     EXIT.
012300
012400*-----------------------------------------------------------------*
012500 B020-APPLY-IF-IN-SCOPE.
012600*-----------------------------------------------------------------*
012700     IF TXN-WALLET-ID = WK-C-BALP-WALLET-ID
012800        AND TXN-TIMESTAMP < WK-C-BALP-CUTOFF-TS
012900        PERFORM B030-APPLY-ONE-LEG
013000           THRU B039-APPLY-ONE-LEG-EX
013100     END-IF.
013200
013300     PERFORM B010-READ-NEXT-TRANSACTION
013400        THRU B019-READ-NEXT-TRANSACTION-EX.
013500
013600 B029-APPLY-IF-IN-SCOPE-EX.
013700     EXIT.
013800
013900*-----------------------------------------------------------------*
014000 B030-APPLY-ONE-LEG.
014100*-----------------------------------------------------------------*
014200     IF TXN-IS-DEPOSIT OR TXN-IS-TRANSFER-IN
014300        ADD TXN-AMOUNT TO WK-C-BALP-BALANCE
014400     END-IF.
014500     IF TXN-IS-WITHDRAWAL OR TXN-IS-TRANSFER-OUT
014600        SUBTRACT TXN-AMOUNT FROM WK-C-BALP-BALANCE
014700     END-IF.
014800     ADD 1 TO WK-C-BALP-TXN-COUNT.
014900
015000 B039-APPLY-ONE-LEG-EX.
015100     EXIT.
015200
015300*-----------------------------------------------------------------*
015400 Y900-ABNORMAL-TERMINATION.
015500*-----------------------------------------------------------------*
015600     GOBACK.
015700
015800*-----------------------------------------------------------------*
015900 Z000-END-PROGRAM-ROUTINE.
016000*-----------------------------------------------------------------*
016100     CLOSE TRANSACTION-FEED.
016200
016300*-----------------------------------------------------------------*
016400 Z999-END-PROGRAM-ROUTINE-EX.
016500*-----------------------------------------------------------------*
016600     EXIT.
