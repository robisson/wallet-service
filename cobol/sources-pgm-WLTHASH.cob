000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     WLTHASH.
000500 AUTHOR.         D K PATTERSON.
000600 INSTALLATION.   WALLET LEDGER SYSTEMS.
000700 DATE-WRITTEN.   30 JAN 2001.
000800 DATE-COMPILED.
000900 SECURITY.       COMPANY CONFIDENTIAL.
001000*-----------------------------------------------------------------*
001100*DESCRIPTION : THIS IS A CALLED ROUTINE THAT COMPUTES THE BASE-64 *
001200*              SHA-256 DIGEST USED TO HASH-CHAIN THE AUDIT LOG    *
001300*              AND WALLET SNAPSHOT RECORDS.  THE CALLER BUILDS    *
001400*              THE CANONICAL PLAIN-TEXT STRING (NO DELIMITERS     *
001500*              BETWEEN FIELDS - SEE WLTPOST/WLTSNAP) AND PASSES   *
001600*              IT IN ON WK-C-HASH-INPUT-TEXT.  THIS ROUTINE       *
001700*              CALLS THE SYSTEM CRYPTOGRAPHIC SERVICES API TO GET *
001800*              THE RAW 32-BYTE DIGEST THEN ENCODES IT TO BASE-64  *
001900*              ITSELF - THE B64 ENCODE LOGIC WAS LIFTED FROM THE  *
002000*              EDI GATEWAY TOOLKIT AND RESTATED HERE SO WLTHASH   *
002100*              HAS NO EXTERNAL DEPENDENCY OTHER THAN THE CRYPTO   *
002200*              API.                                               *
002300*-----------------------------------------------------------------*
002400* HISTORY OF MODIFICATION:                                        *
002500*-----------------------------------------------------------------*
002600* WL018K  30/01/2001  DKP   INITIAL VERSION - COMPLIANCE
002700*                           TAMPER-CHECK PROJECT
002800*-------------------------------------------------------------------*
002900* WL018K1 14/02/2001  DKP   CORRECTED B64 PAD-CHARACTER LOGIC ON THE
003000*                           TRAILING 2-BYTE GROUP - WAS EMITTING
003100*                           TWO '=' INSTEAD OF ONE
003200*---------------------------------------------------------------*
003300* WL026H  21/03/2004  TBQ   Y2K FOLLOW-UP AUDIT - NO CENTURY
003400*                           SENSITIVE FIELDS IN THIS ROUTINE,
003500*                           NO CHANGE REQUIRED, LOGGED FOR THE
003600*                           AUDIT TRAIL ONLY
003700*---------------------------------------------------------------*
003800* WL041T  19/10/2011  JSN   RAISED WK-C-HASH-INPUT-TEXT FROM 200
003900*                           TO 250 BYTES - LONGEST CANONICAL
004000*                           STRING (TRANSFER LEG WITH BOTH
004100*                           WALLET IDS) NOW EXCEEDS 200
004200*---------------------------------------------------------------*
004300 EJECT
004400**********************
004500 ENVIRONMENT DIVISION.
004600**********************
004700 CONFIGURATION SECTION.
004800 SOURCE-COMPUTER. IBM-AS400.
004900 OBJECT-COMPUTER. IBM-AS400.
005000 SPECIAL-NAMES.   LOCAL-DATA IS LOCAL-DATA-AREA
005100                   I-O-FEEDBACK IS I-O-FEEDBACK-AREA.
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                   PIC X(24) VALUE
006200     "** PROGRAM WLTHASH  **".
006300
006400* ------------------ PROGRAM WORKING STORAGE -------------------*
006500 01  WK-C-WORK-AREA.
006600     05  WK-N-GRP-IX          PIC S9(04) COMP.
006700     05  WK-N-OUT-IX          PIC S9(04) COMP VALUE +1.
006800     05  WK-N-FULL-GROUPS     PIC S9(04) COMP VALUE +10.
006900*                                32-BYTE DIGEST = 10 FULL 3-BYTE
007000*                                GROUPS PLUS ONE TRAILING PAIR
007100
007200 01  WS-QC3-PARMS.
007300     05  WS-QC3-RCV-HASH             PIC X(32).
007400*                                RAW SHA-256 DIGEST FROM QC3CALCH
007500     05  WS-QC3-RCV-HASH-LEN         PIC S9(09) COMP VALUE +32.
007600     05  WS-QC3-DATA-LEN             PIC S9(09) COMP.
007700     05  WS-QC3-ALGD0500.
007800         10  WS-QC3-ALG-HASH-TYPE    PIC S9(09) COMP VALUE +2.
007900*                                2 = SHA-256, PER QC3 ALGORITHM
008000*                                DESCRIPTION TABLE
008100     05  WS-QC3-ALGD0500-LEN         PIC S9(09) COMP VALUE +4.
008200     05  WS-QC3-FORMAT-NAME          PIC X(08) VALUE "ALGD0500".
008300     05  WS-QC3-ERROR-CODE.
008400         10  WS-QC3-BYTES-PROV       PIC S9(09) COMP VALUE +0.
008500         10  WS-QC3-BYTES-AVAIL      PIC S9(09) COMP VALUE +0.
008600
008700* ---------------- RAW DIGEST / BYTE-VALUE WORK AREA ------------*
008800 01  WS-C-RAW-HASH-R  REDEFINES WS-QC3-RCV-HASH.
008900     05  WS-N-HALFWORD            OCCURS 16 TIMES
009000                                   PIC 9(04) COMP.
009100*                                THE 32-BYTE DIGEST REINTERPRETED
009200*                                AS 16 UNSIGNED HALFWORDS SO WE
009300*                                CAN PEEL OFF ONE BYTE (0-255) AT
009400*                                A TIME WITH DIVIDE/REMAINDER -
009500*                                NO BIT OPERATORS IN COBOL-74/85
009600 01  WS-N-BYTE-VALUE              OCCURS 32 TIMES
009700                                   PIC S9(03) COMP-3.
009800 01  WS-N-HI-BYTE                 PIC S9(03) COMP-3.
009900 01  WS-N-LO-BYTE                 PIC S9(03) COMP-3.
010000 01  WS-N-B0                      PIC S9(03) COMP-3.
010100 01  WS-N-B1                      PIC S9(03) COMP-3.
010200 01  WS-N-B2                      PIC S9(03) COMP-3.
010300 01  WS-N-REM1                    PIC S9(03) COMP-3.
010400 01  WS-N-REM2                    PIC S9(03) COMP-3.
010500 01  WS-N-IDX1                    PIC S9(03) COMP-3.
010600 01  WS-N-IDX2                    PIC S9(03) COMP-3.
010700 01  WS-N-IDX3                    PIC S9(03) COMP-3.
010800 01  WS-N-IDX4                    PIC S9(03) COMP-3.
010900
011000* -------------------- BASE-64 ALPHABET TABLE --------------------*
011100 01  WS-C-B64-ALPHABET  PIC X(64) VALUE
011200     "ABCDEFGHIJKLMNOPQRSTUVWXYZabcdefghijklmnopqrstuvwxyz0123456789+/".
011300 01  WS-C-B64-TABLE REDEFINES WS-C-B64-ALPHABET.
011400     05  WS-C-B64-CHAR            OCCURS 64 TIMES PIC X(01).
011500
011600********************
011700 LINKAGE SECTION.
011800********************
011900     COPY WLHASH.
012000 EJECT
012100****************************************
012200 PROCEDURE DIVISION USING WK-C-HASH-RECORD.
012300****************************************
012400 MAIN-MODULE.
012500     PERFORM A000-CALCULATE-HASH
012600        THRU A099-CALCULATE-HASH-EX.
012700     GOBACK.
012800
012900*-----------------------------------------------------------------*
013000 A000-CALCULATE-HASH.
013100*-----------------------------------------------------------------*
013200     MOVE SPACES              TO WK-C-HASH-OUTPUT.
013300     MOVE WK-C-HASH-INPUT-LEN TO WS-QC3-DATA-LEN.
013400
013500     CALL "QC3CALCH" USING WS-QC3-RCV-HASH
013600                            WS-QC3-RCV-HASH-LEN
013700                            WK-C-HASH-INPUT-TEXT
013800                            WS-QC3-DATA-LEN
013900                            WS-QC3-ALGD0500
014000                            WS-QC3-ALGD0500-LEN
014100                            WS-QC3-FORMAT-NAME
014200                            WS-QC3-ERROR-CODE.
014300
014400     IF WS-QC3-BYTES-AVAIL NOT = ZERO
014500        SET WK-C-HASH-FAILED TO TRUE
014600        GO TO A099-CALCULATE-HASH-EX
014700     END-IF.
014800
014900     SET WK-C-HASH-OK TO TRUE.
015000
015100     PERFORM B000-SPLIT-DIGEST-BYTES
015200        THRU B099-SPLIT-DIGEST-BYTES-EX.
015300
015400     MOVE 1 TO WK-N-OUT-IX.
015500     PERFORM C000-ENCODE-FULL-GROUP
015600        THRU C099-ENCODE-FULL-GROUP-EX
015700        VARYING WK-N-GRP-IX FROM 1 BY 1
015800           UNTIL WK-N-GRP-IX > WK-N-FULL-GROUPS.
015900
016000     PERFORM D000-ENCODE-FINAL-GROUP
016100        THRU D099-ENCODE-FINAL-GROUP-EX.
016200
016300 A099-CALCULATE-HASH-EX.
016400     EXIT.
016500
016600*-----------------------------------------------------------------*
016700 B000-SPLIT-DIGEST-BYTES.
016800*-----------------------------------------------------------------*
016900*    PEEL EACH OF THE 32 RAW DIGEST BYTES OUT OF THE 16 HALFWORDS
017000*    INTO WS-N-BYTE-VALUE(1) THRU WS-N-BYTE-VALUE(32), EACH 0-255
017100*-----------------------------------------------------------------*
017200     PERFORM B010-SPLIT-ONE-HALFWORD
017300        THRU B019-SPLIT-ONE-HALFWORD-EX
017400        VARYING WK-N-GRP-IX FROM 1 BY 1
017500           UNTIL WK-N-GRP-IX > 16.
017600
017700 B099-SPLIT-DIGEST-BYTES-EX.
017800     EXIT.
017900
018000*-----------------------------------------------------------------*
018100 B010-SPLIT-ONE-HALFWORD.
018200*-----------------------------------------------------------------*
018300     DIVIDE WS-N-HALFWORD(WK-N-GRP-IX) BY 256
018400        GIVING WS-N-HI-BYTE
018500        REMAINDER WS-N-LO-BYTE.
018600     MOVE WS-N-HI-BYTE TO WS-N-BYTE-VALUE((WK-N-GRP-IX * 2) - 1).
018700     MOVE WS-N-LO-BYTE TO WS-N-BYTE-VALUE(WK-N-GRP-IX * 2).
018800
018900 B019-SPLIT-ONE-HALFWORD-EX.
019000     EXIT.
019100
019200*-----------------------------------------------------------------*
019300 C000-ENCODE-FULL-GROUP.
019400*-----------------------------------------------------------------*
019500*    ONE 3-BYTE INPUT GROUP -> FOUR BASE-64 OUTPUT CHARACTERS
019600*-----------------------------------------------------------------*
019700     MOVE WS-N-BYTE-VALUE((WK-N-GRP-IX * 3) - 2) TO WS-N-B0.
019800     MOVE WS-N-BYTE-VALUE((WK-N-GRP-IX * 3) - 1) TO WS-N-B1.
019900     MOVE WS-N-BYTE-VALUE(WK-N-GRP-IX * 3)       TO WS-N-B2.
020000
020100     DIVIDE WS-N-B0 BY 4    GIVING WS-N-IDX1 REMAINDER WS-N-REM1.
020200     DIVIDE WS-N-B1 BY 16   GIVING WS-N-IDX2 REMAINDER WS-N-REM2.
020300     COMPUTE WS-N-IDX2 = (WS-N-REM1 * 16) + WS-N-IDX2.
020400     DIVIDE WS-N-B2 BY 64   GIVING WS-N-IDX3 REMAINDER WS-N-IDX4.
020500     COMPUTE WS-N-IDX3 = (WS-N-REM2 * 4) + WS-N-IDX3.
020600
020700     MOVE WS-C-B64-CHAR(WS-N-IDX1 + 1) TO
020800          WK-C-HASH-OUTPUT(WK-N-OUT-IX:1).
020900     MOVE WS-C-B64-CHAR(WS-N-IDX2 + 1) TO
021000          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 1:1).
021100     MOVE WS-C-B64-CHAR(WS-N-IDX3 + 1) TO
021200          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 2:1).
021300     MOVE WS-C-B64-CHAR(WS-N-IDX4 + 1) TO
021400          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 3:1).
021500
021600     ADD 4 TO WK-N-OUT-IX.
021700
021800 C099-ENCODE-FULL-GROUP-EX.
021900     EXIT.
022000
022100*-----------------------------------------------------------------*
022200 D000-ENCODE-FINAL-GROUP.
022300*-----------------------------------------------------------------*
022400*    30 BYTES CONSUMED ABOVE (BYTES 1-30) - BYTES 31 AND 32
022500*    REMAIN, PRODUCING 3 CHARACTERS PLUS ONE '=' PAD CHARACTER
022600*    SO THE OUTPUT COMES OUT AT EXACTLY 44 CHARACTERS - MATCHES
022700*    AUD-TRANSACTION-HASH/SNP-SNAPSHOT-HASH PIC X(44)
022800*-----------------------------------------------------------------*
022900     MOVE WS-N-BYTE-VALUE(31) TO WS-N-B0.
023000     MOVE WS-N-BYTE-VALUE(32) TO WS-N-B1.
023100
023200     DIVIDE WS-N-B0 BY 4    GIVING WS-N-IDX1 REMAINDER WS-N-REM1.
023300     DIVIDE WS-N-B1 BY 16   GIVING WS-N-IDX2 REMAINDER WS-N-REM2.
023400     COMPUTE WS-N-IDX2 = (WS-N-REM1 * 16) + WS-N-IDX2.
023500     COMPUTE WS-N-IDX3 = WS-N-REM2 * 4.
023600
023700     MOVE WS-C-B64-CHAR(WS-N-IDX1 + 1) TO
023800          WK-C-HASH-OUTPUT(WK-N-OUT-IX:1).
023900     MOVE WS-C-B64-CHAR(WS-N-IDX2 + 1) TO
024000          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 1:1).
024100     MOVE WS-C-B64-CHAR(WS-N-IDX3 + 1) TO
024200          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 2:1).
024300     MOVE "="                          TO
024400          WK-C-HASH-OUTPUT(WK-N-OUT-IX + 3:1).
024500
024600 D099-ENCODE-FINAL-GROUP-EX.
024700     EXIT.
024800
024900*-----------------------------------------------------------------*
025000 Y900-ABNORMAL-TERMINATION.
025100*-----------------------------------------------------------------*
025200     SET WK-C-HASH-FAILED TO TRUE.
025300     GOBACK.
