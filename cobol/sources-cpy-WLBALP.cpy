000100*****************************************************************
000200* WLBALP  -  LINKAGE RECORD FOR THE WLTBAL CALLED ROUTINE
000300*            HISTORICAL BALANCE BY REPLAY OF TRANSACTION-FEED
000400*****************************************************************
000500* AMENDMENT HISTORY:
000600*****************************************************************
000700* WL022M  09/07/2002  DKP   INITIAL VERSION - "BALANCE AS OF"
000800*                           ENQUIRY REQUESTED BY RECONCILIATION
000900*---------------------------------------------------------------*
001000 01  WK-C-BALP-RECORD.
001100     05  WK-C-BALP-WALLET-ID       PIC X(36).
001200*                                WALLET TO RECONSTRUCT
001300     05  WK-C-BALP-CUTOFF-TS       PIC X(26).
001400*                                REPLAY TRANSACTIONS STRICTLY
001500*                                BEFORE THIS TIMESTAMP ONLY
001600     05  WK-C-BALP-CUTOFF-TS-R REDEFINES WK-C-BALP-CUTOFF-TS.
001700         10  WK-C-BALP-CO-YYYY     PIC X(04).
001800         10  FILLER                PIC X(01).
001900         10  WK-C-BALP-CO-MM       PIC X(02).
002000         10  FILLER                PIC X(01).
002100         10  WK-C-BALP-CO-DD       PIC X(02).
002200         10  FILLER                PIC X(16).
002300     05  WK-C-BALP-WALLET-ID-R REDEFINES WK-C-BALP-WALLET-ID.
002400         10  WK-C-BALP-WLT-PREFIX  PIC X(08).
002500         10  FILLER                PIC X(28).
002600     05  WK-C-BALP-BALANCE         PIC S9(09)V9(02) COMP-3.
002700*                                RECONSTRUCTED BALANCE (OUTPUT)
002800     05  WK-C-BALP-TXN-COUNT       PIC S9(05) COMP-3.
002900*                                NUMBER OF MOVEMENTS REPLAYED
003000     05  WK-C-BALP-RETURN-CD       PIC X(02).
003100         88  WK-C-BALP-OK               VALUE "00".
003200         88  WK-C-BALP-FILE-ERROR       VALUE "99".
