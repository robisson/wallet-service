000100*****************************************************************
000200* WLCOMN  -  WALLET LEDGER COMMON WORK AREA
000300*            FILE STATUS CONDITION NAMES AND RUN-WIDE SWITCHES
000400*            SHARED BY EVERY PROGRAM IN THE WLT SUITE
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WL001A  09/03/1998  RMH   INITIAL VERSION - LIFTED OUT OF
000900*                           WLTPOST WORKING-STORAGE SO WLTSNAP
001000*                           AND WLTVRFY CAN SHARE ONE COPY BOOK
001100*---------------------------------------------------------------*
001200* WL014C  22/11/1999  DKP   Y2K - WK-C-RUN-DATE EXPANDED TO A
001300*                           4-DIGIT CENTURY/YEAR FIELD
001400*---------------------------------------------------------------*
001500* WL027J  14/06/2004  TBQ   REQ 20040614 - ADD WK-C-BATCH-ID FOR
001600*                           PERIODIC-SNAPSHOT RUN CORRELATION
001700*---------------------------------------------------------------*
001800 01  WK-C-COMMON.
001900     05  WK-C-FILE-STATUS          PIC X(02).
002000         88  WK-C-SUCCESSFUL                 VALUE "00".
002100         88  WK-C-END-OF-FILE                VALUE "10".
002200         88  WK-C-DUPLICATE-KEY               VALUE "22".
002300         88  WK-C-RECORD-NOT-FOUND            VALUE "23".
002400     05  WK-C-RUN-DATE.
002500         10  WK-C-RUN-CENT         PIC X(02) VALUE "19".
002600         10  WK-C-RUN-YY           PIC X(02).
002700         10  WK-C-RUN-MM           PIC X(02).
002800         10  WK-C-RUN-DD           PIC X(02).
002900     05  WK-C-BATCH-ID             PIC X(36).
003000*                                RUN-WIDE SNAPSHOT BATCH UUID
003100     05  WK-C-FOUND-SW             PIC X(01).
003200         88  WK-C-FOUND                       VALUE "Y".
003300         88  WK-C-NOT-FOUND                   VALUE "N".
003400     05  WK-C-ENABLED-SW           PIC X(01) VALUE "Y".
003500         88  WK-C-SNAPSHOT-ENABLED            VALUE "Y".
003600         88  WK-C-SNAPSHOT-DISABLED           VALUE "N".
003700     05  WK-N-RECS-READ            PIC S9(09) COMP-3 VALUE ZERO.
003800     05  WK-N-RECS-WRITTEN         PIC S9(09) COMP-3 VALUE ZERO.
003900     05  FILLER                    PIC X(10).
