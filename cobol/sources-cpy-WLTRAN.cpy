000100*****************************************************************
000200* WLTRAN  -  TRANSACTION RECORD LAYOUT
000300*            FILE  : TRANSACTION-FEED  (SEQUENTIAL, INPUT ONLY)
000400*            ONE RECORD PER MONEY MOVEMENT REQUESTED THAT DAY,
000500*            APPLIED IN FILE ORDER - FEED IS NOT TYPE-SORTED
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WL002B  11/03/1998  RMH   INITIAL VERSION
001000*---------------------------------------------------------------*
001100* WL011H  02/09/1998  RMH   ADDED TXN-RELATED-WALLET-ID FOR THE
001200*                           NEW TRANSFER_OUT/TRANSFER_IN PAIR
001300*---------------------------------------------------------------*
001400* WL041T  19/10/2011  JSN   ADDED 88-LEVELS ON TXN-TYPE SO THE
001500*                           POSTING PROGRAM CAN EVALUATE INSTEAD
001600*                           OF STRING-COMPARE LITERALS
001700*---------------------------------------------------------------*
001800 01  WLTRAN-RECORD.
001900     05  TXN-ID                    PIC X(36).
002000*                                UUID - UNIQUE TRANSACTION KEY
002100     05  TXN-WALLET-ID             PIC X(36).
002200*                                WALLET THIS MOVEMENT APPLIES TO
002300     05  TXN-TYPE                  PIC X(12).
002400         88  TXN-IS-DEPOSIT             VALUE "DEPOSIT     ".
002500         88  TXN-IS-WITHDRAWAL          VALUE "WITHDRAWAL  ".
002600         88  TXN-IS-TRANSFER-OUT        VALUE "TRANSFER_OUT".
002700         88  TXN-IS-TRANSFER-IN         VALUE "TRANSFER_IN ".
002800     05  TXN-AMOUNT                PIC S9(09)V9(02) COMP-3.
002900*                                MOVEMENT AMOUNT - ALWAYS POSITIVE
003000     05  TXN-RELATED-WALLET-ID     PIC X(36).
003100*                                COUNTERPARTY WALLET - TRANSFERS
003200*                                ONLY, SPACES OTHERWISE
003300     05  TXN-TIMESTAMP             PIC X(26).
003400*                                ISO-8601 UTC - WHEN IT OCCURRED
003500     05  TXN-TIMESTAMP-R  REDEFINES TXN-TIMESTAMP.
003600         10  TXN-TS-YYYY           PIC X(04).
003700         10  FILLER                PIC X(01).
003800         10  TXN-TS-MM             PIC X(02).
003900         10  FILLER                PIC X(01).
004000         10  TXN-TS-DD             PIC X(02).
004100         10  FILLER                PIC X(01).
004200         10  TXN-TS-HHMMSS         PIC X(08).
004300         10  FILLER                PIC X(07).
004400     05  TXN-REQUEST-ID            PIC X(40).
004500*                                AUDIT REQUEST ID - E.G.
004600*                                "DEPOSIT-<WALLETID>-<EPOCHMS>"
004700     05  FILLER                    PIC X(04).
