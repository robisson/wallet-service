000100*****************************************************************
000200* WLHASH  -  LINKAGE RECORD FOR THE WLTHASH CALLED ROUTINE
000300*            CALLER BUILDS THE CANONICAL PLAIN-TEXT STRING AND
000400*            RECEIVES BACK ITS BASE-64 SHA-256 DIGEST
000500*****************************************************************
000600* AMENDMENT HISTORY:
000700*****************************************************************
000800* WL018K  30/01/2001  DKP   INITIAL VERSION
000900*---------------------------------------------------------------*
001000 01  WK-C-HASH-RECORD.
001100     05  WK-C-HASH-INPUT-LEN       PIC S9(04) COMP.
001200*                                LENGTH OF THE CANONICAL STRING
001300     05  WK-C-HASH-INPUT-TEXT      PIC X(250).
001400*                                CANONICAL PLAIN-TEXT - NO
001500*                                DELIMITER BETWEEN FIELDS
001600     05  WK-C-HASH-INPUT-TEXT-R REDEFINES WK-C-HASH-INPUT-TEXT.
001700         10  WK-C-HASH-TRACE-PFX   PIC X(36).
001800*                                FIRST 36 BYTES - USUALLY THE
001900*                                WALLET-ID - FOR DISPLAY TRACING
002000         10  FILLER                PIC X(214).
002100     05  WK-C-HASH-OUTPUT          PIC X(44).
002200*                                BASE-64 SHA-256 DIGEST RETURNED
002300     05  WK-C-HASH-RETURN-CD       PIC X(02).
002400         88  WK-C-HASH-OK               VALUE "00".
002500         88  WK-C-HASH-FAILED            VALUE "99".
