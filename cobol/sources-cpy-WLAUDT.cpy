000100*****************************************************************
000200* WLAUDT  -  AUDIT LOG RECORD LAYOUT
000300*            FILE  : AUDIT-LOG-OUT  (SEQUENTIAL, OUTPUT,
000400*                    APPEND-ONLY - NEVER REWRITTEN OR DELETED)
000500*            ONE RECORD PER POSTED MOVEMENT LEG - A TRANSFER
000600*            WRITES TWO (ONE PER LEG), HASH-CHAINED PER WALLET
000700*****************************************************************
000800* AMENDMENT HISTORY:
000900*****************************************************************
001000* WL003C  12/03/1998  RMH   INITIAL VERSION
001100*---------------------------------------------------------------*
001200* WL018K  30/01/2001  DKP   ADDED AUD-PREVIOUS-HASH/
001300*                           AUD-TRANSACTION-HASH FOR THE
001400*                           COMPLIANCE TAMPER-CHECK PROJECT -
001500*                           SEE WLTHASH
001600*---------------------------------------------------------------*
001700 01  WLAUDT-RECORD.
001800     05  AUD-WALLET-ID             PIC X(36).
001900*                                WALLET THE MOVEMENT BELONGS TO
002000     05  AUD-TRANSACTION-ID        PIC X(36).
002100*                                TRANSACTION BEING AUDITED
002200     05  AUD-TYPE                  PIC X(12).
002300*                                DEPOSIT/WITHDRAWAL/TRANSFER_OUT/
002400*                                TRANSFER_IN
002500     05  AUD-AMOUNT                PIC S9(09)V9(02) COMP-3.
002600*                                TRANSACTION AMOUNT
002700     05  AUD-RELATED-WALLET-ID     PIC X(36).
002800*                                COUNTERPARTY - SPACES IF NONE
002900     05  AUD-TIMESTAMP             PIC X(26).
003000*                                TRANSACTION TIMESTAMP
003100     05  AUD-REQUEST-ID            PIC X(40).
003200*                                AUDIT REQUEST ID
003300     05  AUD-PREVIOUS-HASH         PIC X(44).
003400*                                B64 SHA-256 OF PRIOR RECORD FOR
003500*                                THIS WALLET - SPACES IF FIRST
003600     05  AUD-TRANSACTION-HASH      PIC X(44).
003700*                                B64 SHA-256 OF THIS RECORD'S
003800*                                CANONICAL STRING - SEE WLTHASH
003900     05  FILLER                    PIC X(08).
