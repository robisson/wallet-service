000100*****************************************************************
000200* WLSNPT  -  SNAPSHOT RECORD LAYOUT
000300*            FILE  : SNAPSHOT-OUT  (SEQUENTIAL, OUTPUT)
000400*            ONE RECORD PER WALLET PER PERIODIC-RECONCILIATION
000500*            RUN - WRITTEN BY WLTSNAP
000600*****************************************************************
000700* AMENDMENT HISTORY:
000800*****************************************************************
000900* WL027J  14/06/2004  TBQ   INITIAL VERSION - RECONCILIATION
001000*                           REQ 20040614
001100*---------------------------------------------------------------*
001200 01  WLSNPT-RECORD.
001300     05  SNP-WALLET-ID             PIC X(36).
001400*                                WALLET SNAPSHOTTED
001500     05  SNP-SNAPSHOT-ID           PIC X(20).
001600*                                "SNAPSHOT-" + EPOCH MILLIS
001700     05  SNP-BALANCE               PIC S9(09)V9(02) COMP-3.
001800*                                WALLET BALANCE AT SNAPSHOT TIME
001900     05  SNP-TIMESTAMP             PIC X(26).
002000*                                SNAPSHOT TIMESTAMP
002100     05  SNP-USER-ID               PIC X(30).
002200*                                WALLET OWNER
002300     05  SNP-REQUEST-ID            PIC X(40).
002400*                                "PERIODIC-SNAPSHOT-" + UUID
002500     05  SNP-BATCH-ID              PIC X(36).
002600*                                UUID SHARED BY ALL SNAPSHOTS IN
002700*                                ONE RUN
002800     05  SNP-SNAPSHOT-HASH         PIC X(44).
002900*                                B64 SHA-256 OF CANONICAL STRING
003000     05  FILLER                    PIC X(08).
